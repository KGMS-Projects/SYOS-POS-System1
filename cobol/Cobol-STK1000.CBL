000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    STK1000.
000400*
000500 AUTHOR.        M D KOWALSKI.
000600*
000700 INSTALLATION.  SYOS RETAIL SYSTEMS - DATA PROCESSING.
000800*
000900 DATE-WRITTEN.  MARCH 1991.
001000*
001100 DATE-COMPILED.
001200*
001300 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400*
001500*****************************************************************
001600*  STK1000  --  RECEIVE STOCK BATCH INTO STORE ROOM
001700*-----------------------------------------------------------------
001800*  READS THE DAY'S RECEIVING TRANSACTIONS (RCTTRAN), VALIDATES
001900*  EACH AGAINST THE PRODUCT MASTER, CREATES A NEW STOCK BATCH
002000*  RECORD FOR THE RECEIVED MERCHANDISE, ADDS THE QUANTITY TO THE
002100*  PRODUCT'S STORE-ROOM COUNT ON THE INVENTORY MASTER, AND RAISES
002200*  A LOW-STOCK ALERT LINE WHEN THE PRODUCT'S TOTAL QUANTITY IS
002300*  STILL BELOW THE REORDER LEVEL AFTER THE RECEIPT IS POSTED.
002400*  REJECTED TRANSACTIONS ARE WRITTEN TO ERRTRAN FOR THE NEXT-DAY
002500*  SUSPENSE RUN.
002600*-----------------------------------------------------------------
002700*  CHANGE LOG
002800*  91-03-02  MDK  ORIGINAL PROGRAM, REQUEST OPS-91-014.
002900*  91-03-19  MDK  ADDED REJECT OF ZERO/NEGATIVE RECEIVING QTY.
003000*  91-04-30  RTJ  ADDED LOW STOCK ALERT AFTER RECEIPT POSTED.
003100*  92-11-05  JHP  BATCH ID SEQUENCE NOW DERIVED FROM STKOLD ON
003200*                 EACH RUN INSTEAD OF A SEPARATE COUNTER FILE --
003300*                 THE COUNTER FILE WAS GETTING OUT OF STEP WITH
003400*                 STKOLD WHEN OPERATIONS RERAN A FAILED STEP.
003500*  95-06-14  JHP  REJECT RECEIPTS WITH EXPIRY DATE BEFORE THE
003600*                 PURCHASE (RECEIVING) DATE PER AUDIT FINDING.
003700*  98-09-08  DWH  Y2K -- WS-TODAY-DATE NOW WINDOWED TO A FULL
003800*                 4-DIGIT YEAR. SEE 100-DETERMINE-TODAYS-DATE.
003900*                 REQUEST Y2K-98-041.
004000*  99-02-01  DWH  Y2K -- CONFIRMED BM-PURCH-DATE/BM-EXP-DATE ARE
004100*                 ALREADY 8-DIGIT CCYYMMDD, NO CHANGE NEEDED.
004200*  02-06-17  RTJ  CONFIRMED THE LOW STOCK ALERT MESSAGE TEXT STILL
004300*                 MATCHES THE MERCHANDISING STANDARD AFTER THE
004400*                 STORE SIGNAGE REPRINT.  NO CODE CHANGE.  REQUEST
004500*                 MDS-02-033.
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000*
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300     UPSI-0 IS FIFO-OVERRIDE-SWITCH.
005400*
005500 INPUT-OUTPUT SECTION.
005600*
005700 FILE-CONTROL.
005800*
005900     SELECT RCTTRAN  ASSIGN TO "RCTTRAN"
006000                     ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT PRODMAST ASSIGN TO "PRODMAST"
006200                     ORGANIZATION IS INDEXED
006300                     ACCESS IS RANDOM
006400                     RECORD KEY IS PR-PROD-CODE.
006500     SELECT INVMAST  ASSIGN TO "INVMAST"
006600                     ORGANIZATION IS INDEXED
006700                     ACCESS IS RANDOM
006800                     RECORD KEY IS IR-PROD-CODE
006900                     FILE STATUS IS INVMAST-FILE-STATUS.
007000     SELECT STKOLD   ASSIGN TO "STKOLD"
007100                     ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT STKNEW   ASSIGN TO "STKNEW"
007300                     ORGANIZATION IS LINE SEQUENTIAL
007400                     FILE STATUS IS STKNEW-FILE-STATUS.
007500     SELECT ERRTRAN  ASSIGN TO "ERRTRAN"
007600                     ORGANIZATION IS LINE SEQUENTIAL
007700                     FILE STATUS IS ERRTRAN-FILE-STATUS.
007800*
007900 DATA DIVISION.
008000*
008100 FILE SECTION.
008200*
008300 FD  RCTTRAN.
008400*
008500 01  RECEIVING-TRANSACTION-RECORD   PIC X(30).
008600*
008700 FD  PRODMAST.
008800*
008900 01  PRODUCT-RECORD-AREA.
009000     05  PR-PROD-CODE            PIC X(10).
009100     05  FILLER                  PIC X(72).
009200*
009300 FD  INVMAST.
009400*
009500 01  INVENTORY-RECORD-AREA.
009600     05  IR-PROD-CODE            PIC X(10).
009700     05  FILLER                  PIC X(21).
009800*
009900 FD  STKOLD.
010000*
010100 01  OLD-BATCH-RECORD               PIC X(41).
010200*
010300 FD  STKNEW.
010400*
010500 01  NEW-BATCH-RECORD               PIC X(41).
010600*
010700 FD  ERRTRAN.
010800*
010900 01  ERROR-TRANSACTION-RECORD       PIC X(30).
011000*
011100 WORKING-STORAGE SECTION.
011200*
011300 COPY "COBOL-COPY-PRODMST.CPY".
011400*
011500 COPY "COBOL-COPY-INVMST.CPY".
011600*
011700 COPY "COBOL-COPY-BATMST.CPY".
011800*
011900 COPY "COBOL-COPY-BATTBL.CPY".
012000*
012100 77  RCTTRAN-EOF-SWITCH              PIC X   VALUE "N".
012200     88  RCTTRAN-EOF                             VALUE "Y".
012300 77  STKOLD-EOF-SWITCH               PIC X   VALUE "N".
012400     88  STKOLD-EOF                              VALUE "Y".
012500*
012600 01  SWITCHES.
012700     05  PROD-FOUND-SWITCH           PIC X   VALUE "Y".
012800         88  PROD-FOUND                      VALUE "Y".
012900     05  INV-FOUND-SWITCH            PIC X   VALUE "Y".
013000         88  INV-FOUND                       VALUE "Y".
013100     05  TRANSACTION-VALID-SWITCH    PIC X   VALUE "Y".
013200         88  TRANSACTION-VALID               VALUE "Y".
013300     05  FILLER                      PIC X(04).
013400*
013500 01  FILE-STATUS-FIELDS.
013600     05  INVMAST-FILE-STATUS     PIC XX.
013700         88  INVMAST-SUCCESSFUL          VALUE "00".
013800         88  INVMAST-NOT-FOUND           VALUE "23".
013900     05  STKNEW-FILE-STATUS      PIC XX.
014000         88  STKNEW-SUCCESSFUL           VALUE "00".
014100     05  ERRTRAN-FILE-STATUS     PIC XX.
014200         88  ERRTRAN-SUCCESSFUL          VALUE "00".
014300     05  FILLER                  PIC X(02).
014400*
014500 01  WS-COUNTERS.
014600     05  WS-NEXT-BATCH-SEQ           PIC 9(07)   COMP.
014700     05  WS-REJECT-COUNT             PIC 9(05)   COMP VALUE ZERO.
014800     05  WS-BATCH-TOTAL-QTY          PIC 9(07)   COMP.
014900     05  WS-SUBSCRIPT                PIC 9(04)   COMP.
015000     05  FILLER                      PIC X(02).
015100*
015200 01  RECEIVING-TRANSACTION.
015300     05  RT-PROD-CODE                PIC X(10).
015400     05  RT-RECEIVE-QTY-X            PIC X(05).
015500     05  RT-RECEIVE-QTY REDEFINES RT-RECEIVE-QTY-X
015600                                     PIC 9(05).
015700     05  RT-EXP-DATE-X               PIC X(08).
015800     05  RT-EXP-DATE REDEFINES RT-EXP-DATE-X
015900                                     PIC 9(08).
016000     05  FILLER                      PIC X(07).
016100*
016200 01  WS-BATCH-ID-BREAKDOWN.
016300     05  WS-BATCH-ID-PREFIX          PIC X(01).
016400     05  WS-BATCH-ID-SEQ-X           PIC X(07).
016500     05  FILLER                      PIC X(02).
016600 01  WS-BATCH-ID-SEQ-VIEW REDEFINES WS-BATCH-ID-BREAKDOWN.
016700     05  FILLER                      PIC X(01).
016800     05  WS-BATCH-ID-SEQ-NUM         PIC 9(07).
016900*
017000 01  WS-NEW-BATCH-ID.
017100     05  WS-NEW-BATCH-ID-PREFIX      PIC X(01)   VALUE "B".
017200     05  WS-NEW-BATCH-ID-SEQ         PIC 9(07).
017300     05  FILLER                      PIC X(02).
017400*
017500 01  WS-DATE-WORK.
017600     05  WS-CURRENT-DATE-6           PIC 9(06).
017700     05  WS-CURRENT-DATE-6R REDEFINES WS-CURRENT-DATE-6.
017800         10  WS-CUR-YY               PIC 9(02).
017900         10  WS-CUR-MM               PIC 9(02).
018000         10  WS-CUR-DD               PIC 9(02).
018100     05  WS-TODAY-DATE                PIC 9(08).
018200     05  FILLER                       PIC X(02).
018300*
018400 01  WS-INVENTORY-TOTAL              PIC 9(08).
018500*
018600 PROCEDURE DIVISION.
018700*
018800 000-RECEIVE-STOCK-BATCHES.
018900*
019000     PERFORM 100-DETERMINE-TODAYS-DATE.
019100     PERFORM 110-LOAD-BATCH-TABLE.
019200     OPEN INPUT  RCTTRAN
019300                 PRODMAST
019400          I-O    INVMAST
019500          OUTPUT ERRTRAN.
019600     PERFORM 300-PROCESS-RECEIVING-TRANSACTION
019700         UNTIL RCTTRAN-EOF.
019800     PERFORM 800-WRITE-BATCH-TABLE.
019900     CLOSE RCTTRAN
020000           PRODMAST
020100           INVMAST
020200           ERRTRAN.
020300     DISPLAY "STK1000 - RECEIPTS REJECTED: " WS-REJECT-COUNT.
020400     STOP RUN.
020500*
020600 100-DETERMINE-TODAYS-DATE.
020700*
020800     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
020900     IF WS-CUR-YY < 50
021000         COMPUTE WS-TODAY-DATE =
021100             20000000 + (WS-CUR-YY * 10000)
021200                      + (WS-CUR-MM * 100) + WS-CUR-DD
021300     ELSE
021400         COMPUTE WS-TODAY-DATE =
021500             19000000 + (WS-CUR-YY * 10000)
021600                      + (WS-CUR-MM * 100) + WS-CUR-DD.
021700*
021800 110-LOAD-BATCH-TABLE.
021900*
022000     MOVE ZERO TO BT-ENTRY-COUNT
022100                  WS-NEXT-BATCH-SEQ.
022200     OPEN INPUT STKOLD.
022300     PERFORM 120-READ-OLD-BATCH
022400         UNTIL STKOLD-EOF.
022500     CLOSE STKOLD.
022600*
022700 120-READ-OLD-BATCH.
022800*
022900     READ STKOLD INTO STOCK-BATCH-RECORD
023000         AT END
023100             MOVE "Y" TO STKOLD-EOF-SWITCH.
023200     IF NOT STKOLD-EOF
023300         PERFORM 130-APPEND-BATCH-TO-TABLE
023400         PERFORM 140-TRACK-HIGHEST-BATCH-SEQ.
023500*
023600 130-APPEND-BATCH-TO-TABLE.
023700*
023800     ADD 1 TO BT-ENTRY-COUNT.
023900     SET BT-IX TO BT-ENTRY-COUNT.
024000     MOVE BM-BATCH-ID     TO BT-BATCH-ID (BT-IX).
024100     MOVE BM-PROD-CODE    TO BT-PROD-CODE (BT-IX).
024200     MOVE BM-PURCH-DATE   TO BT-PURCH-DATE (BT-IX).
024300     MOVE BM-BATCH-QTY    TO BT-BATCH-QTY (BT-IX).
024400     MOVE BM-EXP-DATE     TO BT-EXP-DATE (BT-IX).
024500*
024600 140-TRACK-HIGHEST-BATCH-SEQ.
024700*
024800     MOVE BM-BATCH-ID TO WS-BATCH-ID-BREAKDOWN.
024900     IF WS-BATCH-ID-SEQ-NUM > WS-NEXT-BATCH-SEQ
025000         MOVE WS-BATCH-ID-SEQ-NUM TO WS-NEXT-BATCH-SEQ.
025100*
025200 300-PROCESS-RECEIVING-TRANSACTION.
025300*
025400     PERFORM 310-READ-RECEIVING-TRANSACTION.
025500     IF NOT RCTTRAN-EOF
025600         PERFORM 320-EDIT-RECEIVING-TRANSACTION
025700         IF TRANSACTION-VALID
025800             PERFORM 340-CREATE-STOCK-BATCH
025900             PERFORM 350-POST-STORE-QUANTITY
026000             PERFORM 9100-CHECK-REORDER-LEVEL
026100         ELSE
026200             PERFORM 380-WRITE-ERROR-TRANSACTION.
026300*
026400 310-READ-RECEIVING-TRANSACTION.
026500*
026600     READ RCTTRAN INTO RECEIVING-TRANSACTION
026700         AT END
026800             MOVE "Y" TO RCTTRAN-EOF-SWITCH.
026900*
027000 320-EDIT-RECEIVING-TRANSACTION.
027100*
027200     MOVE "Y" TO TRANSACTION-VALID-SWITCH.
027300     MOVE RT-PROD-CODE TO PR-PROD-CODE.
027400     PERFORM 330-READ-PRODUCT-MASTER.
027500     IF NOT PROD-FOUND
027600         MOVE "N" TO TRANSACTION-VALID-SWITCH
027700     ELSE
027800         IF RT-RECEIVE-QTY-X NOT NUMERIC
027900                 OR RT-RECEIVE-QTY NOT > ZERO
028000             MOVE "N" TO TRANSACTION-VALID-SWITCH
028100         ELSE
028200             IF RT-EXP-DATE-X NOT NUMERIC
028300                     OR RT-EXP-DATE < WS-TODAY-DATE
028400                 MOVE "N" TO TRANSACTION-VALID-SWITCH.
028500*
028600 330-READ-PRODUCT-MASTER.
028700*
028800     READ PRODMAST
028900         INVALID KEY
029000             MOVE "N" TO PROD-FOUND-SWITCH
029100         NOT INVALID KEY
029200             MOVE "Y" TO PROD-FOUND-SWITCH.
029300*
029400 340-CREATE-STOCK-BATCH.
029500*
029600     ADD 1 TO WS-NEXT-BATCH-SEQ.
029700     MOVE WS-NEXT-BATCH-SEQ TO WS-NEW-BATCH-ID-SEQ.
029800     ADD 1 TO BT-ENTRY-COUNT.
029900     SET BT-IX TO BT-ENTRY-COUNT.
030000     MOVE WS-NEW-BATCH-ID    TO BT-BATCH-ID (BT-IX).
030100     MOVE RT-PROD-CODE       TO BT-PROD-CODE (BT-IX).
030200     MOVE WS-TODAY-DATE      TO BT-PURCH-DATE (BT-IX).
030300     MOVE RT-RECEIVE-QTY     TO BT-BATCH-QTY (BT-IX).
030400     MOVE RT-EXP-DATE        TO BT-EXP-DATE (BT-IX).
030500*
030600 350-POST-STORE-QUANTITY.
030700*
030800     MOVE RT-PROD-CODE TO IR-PROD-CODE.
030900     READ INVMAST INTO INVENTORY-MASTER-RECORD
031000         INVALID KEY
031100             MOVE "N" TO INV-FOUND-SWITCH
031200         NOT INVALID KEY
031300             MOVE "Y" TO INV-FOUND-SWITCH.
031400     IF INV-FOUND
031500         ADD RT-RECEIVE-QTY TO IM-STORE-QTY
031600         REWRITE INVENTORY-RECORD-AREA
031700             FROM INVENTORY-MASTER-RECORD
031800     ELSE
031900         MOVE RT-PROD-CODE  TO IM-PROD-CODE
032000         MOVE ZERO          TO IM-SHELF-QTY
032100         MOVE RT-RECEIVE-QTY TO IM-STORE-QTY
032200         MOVE ZERO          TO IM-ONLINE-QTY
032300         WRITE INVENTORY-RECORD-AREA
032400             FROM INVENTORY-MASTER-RECORD
032500             INVALID KEY
032600                 DISPLAY "WRITE ERROR ON INVMAST FOR PRODUCT "
032700                     RT-PROD-CODE.
032800*
032900 380-WRITE-ERROR-TRANSACTION.
033000*
033100     ADD 1 TO WS-REJECT-COUNT.
033200     WRITE ERROR-TRANSACTION-RECORD FROM RECEIVING-TRANSACTION.
033300     IF NOT ERRTRAN-SUCCESSFUL
033400         DISPLAY "WRITE ERROR ON ERRTRAN FOR PRODUCT "
033500             RT-PROD-CODE
033600         DISPLAY "FILE STATUS CODE IS " ERRTRAN-FILE-STATUS.
033700*
033800 9100-CHECK-REORDER-LEVEL.
033900*
034000     COMPUTE WS-INVENTORY-TOTAL =
034100         IM-SHELF-QTY + IM-STORE-QTY + IM-ONLINE-QTY.
034200     DISPLAY "[INFO] Inventory updated for product: "
034300         RT-PROD-CODE " | Total: " WS-INVENTORY-TOTAL.
034400     IF WS-INVENTORY-TOTAL < 50
034500         DISPLAY "[ALERT] Low stock for product: " RT-PROD-CODE
034600             " | Current: " WS-INVENTORY-TOTAL
034700             " | Reorder required!".
034800*
034900 800-WRITE-BATCH-TABLE.
035000*
035100     OPEN OUTPUT STKNEW.
035200     PERFORM 810-WRITE-ONE-BATCH-RECORD
035300         VARYING BT-IX FROM 1 BY 1
035400             UNTIL BT-IX > BT-ENTRY-COUNT.
035500     CLOSE STKNEW.
035600*
035700 810-WRITE-ONE-BATCH-RECORD.
035800*
035900     MOVE BT-BATCH-ID (BT-IX)     TO BM-BATCH-ID.
036000     MOVE BT-PROD-CODE (BT-IX)    TO BM-PROD-CODE.
036100     MOVE BT-PURCH-DATE (BT-IX)   TO BM-PURCH-DATE.
036200     MOVE BT-BATCH-QTY (BT-IX)    TO BM-BATCH-QTY.
036300     MOVE BT-EXP-DATE (BT-IX)     TO BM-EXP-DATE.
036400     WRITE NEW-BATCH-RECORD FROM STOCK-BATCH-RECORD.
036500     IF NOT STKNEW-SUCCESSFUL
036600         DISPLAY "WRITE ERROR ON STKNEW FOR BATCH " BM-BATCH-ID
036700         DISPLAY "FILE STATUS CODE IS " STKNEW-FILE-STATUS.
