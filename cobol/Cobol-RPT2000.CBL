000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    RPT2000.
000400*
000500 AUTHOR.        R T JOHNSON.
000600*
000700 INSTALLATION.  SYOS RETAIL SYSTEMS - DATA PROCESSING.
000800*
000900 DATE-WRITTEN.  SEPTEMBER 1991.
001000*
001100 DATE-COMPILED.
001200*
001300 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400*
001500*****************************************************************
001600*  RPT2000  --  RESHELVE RECOMMENDATION REPORT
001700*-----------------------------------------------------------------
001800*  READS THE INVENTORY MASTER SEQUENTIALLY.  FOR EVERY PRODUCT
001900*  CARRYING STORE-ROOM STOCK, COMPUTES A RESTOCK THRESHOLD OF
002000*  30 PERCENT OF (SHELF + STORE) QUANTITY, ROUNDED UP.  WHEN THE
002100*  SHELF QUANTITY IS BELOW THAT THRESHOLD THE PRODUCT IS LISTED
002200*  WITH A RECOMMENDED TRANSFER QUANTITY -- THE LESSER OF THE
002300*  SHORTFALL AND WHAT THE STORE ROOM CAN SUPPLY.
002400*-----------------------------------------------------------------
002500*  CHANGE LOG
002600*  91-09-16  RTJ  ORIGINAL PROGRAM, REQUEST OPS-91-077.
002700*  94-02-08  MDK  RECOMMENDED QTY NOW CAPPED AT STORE QTY ON HAND
002800*                 PER MERCHANDISING REQUEST MDS-94-011.
002900*  98-10-25  DWH  Y2K -- REPORT HEADING RUN-DATE NOW WINDOWED TO
003000*                 A 4-DIGIT CENTURY-YEAR. REQUEST Y2K-98-041.
003100*  00-01-19  RTJ  Y2K WRAP-UP -- CONFIRMED REORDER-LEVEL COMPARE
003200*                 HOLDS ACROSS THE CENTURY ROLLOVER.  NO CODE
003300*                 CHANGE.  REQUEST Y2K-00-003.
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600*
003700 CONFIGURATION SECTION.
003800*
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300*
004400 FILE-CONTROL.
004500*
004600     SELECT INVMAST  ASSIGN TO "INVMAST"
004700                     ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT PRODMAST ASSIGN TO "PRODMAST"
004900                     ORGANIZATION IS INDEXED
005000                     ACCESS IS RANDOM
005100                     RECORD KEY IS PM-PROD-CODE
005200                     FILE STATUS IS PRODMAST-FILE-STATUS.
005300     SELECT RESHRPT  ASSIGN TO "RESHRPT"
005400                     ORGANIZATION IS LINE SEQUENTIAL.
005500*
005600 DATA DIVISION.
005700*
005800 FILE SECTION.
005900*
006000 FD  INVMAST.
006100*
006200 01  INVENTORY-MASTER-AREA          PIC X(31).
006300*
006400 FD  PRODMAST.
006500*
006600 01  PRODUCT-MASTER-AREA            PIC X(82).
006700*
006800 FD  RESHRPT.
006900*
007000 01  PRINT-AREA                     PIC X(80).
007100*
007200 WORKING-STORAGE SECTION.
007300*
007400 COPY "COBOL-COPY-INVMST.CPY".
007500*
007600 COPY "COBOL-COPY-PRODMST.CPY".
007700*
007800 01  SWITCHES.
007900     05  INVMAST-EOF-SWITCH          PIC X   VALUE "N".
008000         88  INVMAST-EOF                     VALUE "Y".
008100     05  PROD-FOUND-SWITCH           PIC X   VALUE "N".
008200         88  PROD-FOUND                      VALUE "Y".
008300     05  FILLER                      PIC X(03).
008400*
008500 01  FILE-STATUS-FIELDS.
008600     05  PRODMAST-FILE-STATUS        PIC X(02).
008700     05  FILLER                      PIC X(02).
008800*
008900 01  WS-PRINT-COUNTERS.
009000     05  LINE-COUNT                  PIC S9(03)  COMP VALUE +99.
009100     05  LINES-ON-PAGE               PIC S9(03)  COMP VALUE +55.
009200     05  FILLER                      PIC X(02).
009300*
009400 01  WS-RESHELVE-WORK.
009500     05  WS-TOTAL-QTY                PIC 9(08)   COMP.
009600     05  WS-THRESHOLD-X10            PIC 9(08).
009700     05  WS-THRESHOLD-X10-R REDEFINES WS-THRESHOLD-X10.
009800         10  WS-THRESH-INT           PIC 9(07).
009900         10  WS-THRESH-TENTH         PIC 9(01).
010000     05  WS-THRESHOLD                PIC 9(07)   COMP.
010100     05  WS-SHORTFALL                PIC 9(07)   COMP.
010200     05  WS-RECOMMENDED              PIC 9(07)   COMP.
010300     05  FILLER                      PIC X(02).
010400*
010500 01  WS-DATE-WORK.
010600     05  WS-CURRENT-DATE-6           PIC 9(06).
010700     05  WS-CURRENT-DATE-6R REDEFINES WS-CURRENT-DATE-6.
010800         10  WS-CUR-YY               PIC 9(02).
010900         10  WS-CUR-MM               PIC 9(02).
011000         10  WS-CUR-DD               PIC 9(02).
011100     05  WS-TODAY-DATE                PIC 9(08).
011200     05  FILLER                       PIC X(02).
011300*
011400 01  WS-REPORT-TOTALS.
011500     05  WS-TOTAL-ITEMS              PIC 9(07)   COMP.
011600     05  WS-TOTAL-TRANSFER-QTY       PIC 9(09)   COMP.
011700     05  FILLER                      PIC X(02).
011800*
011900 01  HEADING-LINE-1.
012000     05  FILLER          PIC X(20)   VALUE "SYOS RETAIL SYSTEMS".
012100     05  FILLER          PIC X(40)   VALUE SPACE.
012200     05  HL1-RUN-DATE    PIC 9(08).
012300     05  HL1-RUN-DATE-R REDEFINES HL1-RUN-DATE.
012400         10  HL1-RUN-CCYY             PIC 9(04).
012500         10  HL1-RUN-MM               PIC 9(02).
012600         10  HL1-RUN-DD               PIC 9(02).
012700     05  HL1-RUN-DATE-DISP PIC X(10)   VALUE SPACE.
012800     05  FILLER          PIC X(02)   VALUE SPACE.
012900*
013000 01  HEADING-LINE-2.
013100     05  FILLER    PIC X(30) VALUE "RESHELVE RECOMMENDATIONS".
013200     05  FILLER          PIC X(50)   VALUE SPACE.
013300*
013400 01  HEADING-LINE-3.
013500     05  FILLER          PIC X(10)   VALUE "CODE".
013600     05  FILLER          PIC X(06)   VALUE SPACE.
013700     05  FILLER          PIC X(30)   VALUE "NAME".
013800     05  FILLER          PIC X(02)   VALUE SPACE.
013900     05  FILLER          PIC X(10)   VALUE "SHELF QTY".
014000     05  FILLER          PIC X(02)   VALUE SPACE.
014100     05  FILLER          PIC X(10)   VALUE "STORE QTY".
014200     05  FILLER          PIC X(02)   VALUE SPACE.
014300     05  FILLER          PIC X(08)   VALUE "RECOMM.".
014400*
014500 01  DASHED-LINE.
014600     05  FILLER          PIC X(80)   VALUE ALL "-".
014700*
014800 01  DETAIL-LINE.
014900     05  DL-PROD-CODE    PIC X(10).
015000     05  FILLER          PIC X(06)   VALUE SPACE.
015100     05  DL-PROD-NAME    PIC X(30).
015200     05  FILLER          PIC X(02)   VALUE SPACE.
015300     05  DL-SHELF-QTY    PIC ZZZ,ZZ9.
015400     05  FILLER          PIC X(03)   VALUE SPACE.
015500     05  DL-STORE-QTY    PIC ZZZ,ZZ9.
015600     05  FILLER          PIC X(03)   VALUE SPACE.
015700     05  DL-RECOMMENDED  PIC ZZZ,ZZ9.
015800*
015900 01  TOTAL-ITEMS-LINE.
016000     05  FILLER          PIC X(28)  VALUE
016100         "TOTAL ITEMS TO RESHELVE:".
016200     05  TIL-COUNT       PIC ZZZ,ZZ9.
016300     05  FILLER          PIC X(45)   VALUE SPACE.
016400*
016500 01  TOTAL-QTY-LINE.
016600     05  FILLER          PIC X(28)  VALUE
016700         "TOTAL QUANTITY TO TRANSFER:".
016800     05  TQL-QTY         PIC ZZ,ZZZ,ZZ9.
016900     05  FILLER          PIC X(43)   VALUE SPACE.
017000*
017100 01  FOOTER-LINE.
017200     05  FILLER         PIC X(23)  VALUE "--- End of Report ---".
017300     05  FILLER          PIC X(57)   VALUE SPACE.
017400*
017500 PROCEDURE DIVISION.
017600*
017700 000-PREPARE-RESHELVE-REPORT.
017800*
017900     OPEN INPUT  INVMAST.
018000     OPEN INPUT  PRODMAST.
018100     OPEN OUTPUT RESHRPT.
018200     MOVE ZERO TO WS-TOTAL-ITEMS WS-TOTAL-TRANSFER-QTY.
018300     PERFORM 050-DETERMINE-TODAYS-DATE.
018400     PERFORM 200-FORMAT-REPORT-HEADING.
018500     PERFORM 100-READ-INVENTORY-MASTER.
018600     PERFORM 300-PROCESS-ONE-PRODUCT
018700         UNTIL INVMAST-EOF.
018800     PERFORM 700-PRINT-REPORT-TOTALS.
018900     CLOSE INVMAST PRODMAST RESHRPT.
019000     STOP RUN.
019100*
019200 050-DETERMINE-TODAYS-DATE.
019300*
019400     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
019500     IF WS-CUR-YY < 50
019600         COMPUTE WS-TODAY-DATE = 20000000
019700             + (WS-CUR-YY * 10000) + (WS-CUR-MM * 100) + WS-CUR-DD
019800     ELSE
019900         COMPUTE WS-TODAY-DATE = 19000000
020000             + (WS-CUR-YY * 10000) + (WS-CUR-MM * 100)
020100             + WS-CUR-DD.
020200*
020300 100-READ-INVENTORY-MASTER.
020400*
020500     READ INVMAST INTO INVENTORY-MASTER-RECORD
020600         AT END
020700             MOVE "Y" TO INVMAST-EOF-SWITCH.
020800*
020900 200-FORMAT-REPORT-HEADING.
021000*
021100     MOVE WS-TODAY-DATE TO HL1-RUN-DATE.
021200     MOVE HL1-RUN-MM   TO HL1-RUN-DATE-DISP (1:2).
021300     MOVE "/"         TO HL1-RUN-DATE-DISP (3:1).
021400     MOVE HL1-RUN-DD   TO HL1-RUN-DATE-DISP (4:2).
021500     MOVE "/"         TO HL1-RUN-DATE-DISP (6:1).
021600     MOVE HL1-RUN-CCYY TO HL1-RUN-DATE-DISP (7:4).
021700     MOVE HEADING-LINE-1 TO PRINT-AREA.
021800     WRITE PRINT-AREA AFTER ADVANCING PAGE.
021900     MOVE HEADING-LINE-2 TO PRINT-AREA.
022000     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
022100     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
022200     MOVE HEADING-LINE-3 TO PRINT-AREA.
022300     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
022400     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
022500     MOVE +0 TO LINE-COUNT.
022600*
022700 300-PROCESS-ONE-PRODUCT.
022800*
022900     IF IM-STORE-QTY > ZERO
023000         PERFORM 400-COMPUTE-RESHELVE-THRESHOLD
023100         IF IM-SHELF-QTY < WS-THRESHOLD
023200             PERFORM 450-COMPUTE-RECOMMENDED-QTY
023300             PERFORM 500-LOOKUP-PRODUCT-NAME
023400             PERFORM 550-PRINT-RESHELVE-LINE.
023500     PERFORM 100-READ-INVENTORY-MASTER.
023600*
023700 400-COMPUTE-RESHELVE-THRESHOLD.
023800*
023900     COMPUTE WS-TOTAL-QTY = IM-SHELF-QTY + IM-STORE-QTY.
024000     COMPUTE WS-THRESHOLD-X10 = WS-TOTAL-QTY * 3.
024100     MOVE WS-THRESH-INT TO WS-THRESHOLD.
024200     IF WS-THRESH-TENTH > ZERO
024300         ADD 1 TO WS-THRESHOLD.
024400*
024500 450-COMPUTE-RECOMMENDED-QTY.
024600*
024700     COMPUTE WS-SHORTFALL = WS-THRESHOLD - IM-SHELF-QTY.
024800     IF WS-SHORTFALL < IM-STORE-QTY
024900         MOVE WS-SHORTFALL  TO WS-RECOMMENDED
025000     ELSE
025100         MOVE IM-STORE-QTY  TO WS-RECOMMENDED.
025200*
025300 500-LOOKUP-PRODUCT-NAME.
025400*
025500     MOVE "N" TO PROD-FOUND-SWITCH.
025600     MOVE IM-PROD-CODE TO PM-PROD-CODE.
025700     READ PRODMAST INTO PRODUCT-MASTER-RECORD
025800         INVALID KEY
025900             MOVE "N" TO PROD-FOUND-SWITCH
026000         NOT INVALID KEY
026100             MOVE "Y" TO PROD-FOUND-SWITCH.
026200     IF NOT PROD-FOUND
026300         MOVE SPACE TO PM-PROD-NAME.
026400*
026500 550-PRINT-RESHELVE-LINE.
026600*
026700     IF LINE-COUNT > LINES-ON-PAGE
026800         PERFORM 200-FORMAT-REPORT-HEADING.
026900     MOVE IM-PROD-CODE   TO DL-PROD-CODE.
027000     MOVE PM-PROD-NAME   TO DL-PROD-NAME.
027100     MOVE IM-SHELF-QTY   TO DL-SHELF-QTY.
027200     MOVE IM-STORE-QTY   TO DL-STORE-QTY.
027300     MOVE WS-RECOMMENDED TO DL-RECOMMENDED.
027400     MOVE DETAIL-LINE TO PRINT-AREA.
027500     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
027600     ADD 1 TO LINE-COUNT.
027700     ADD 1               TO WS-TOTAL-ITEMS.
027800     ADD WS-RECOMMENDED  TO WS-TOTAL-TRANSFER-QTY.
027900*
028000 700-PRINT-REPORT-TOTALS.
028100*
028200     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
028300     MOVE WS-TOTAL-ITEMS TO TIL-COUNT.
028400     MOVE TOTAL-ITEMS-LINE TO PRINT-AREA.
028500     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
028600     MOVE WS-TOTAL-TRANSFER-QTY TO TQL-QTY.
028700     MOVE TOTAL-QTY-LINE TO PRINT-AREA.
028800     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
028900     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
029000     MOVE FOOTER-LINE TO PRINT-AREA.
029100     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
