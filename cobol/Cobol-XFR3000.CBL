000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    XFR3000.
000400*
000500 AUTHOR.        R T JOHNSON.
000600*
000700 INSTALLATION.  SYOS RETAIL SYSTEMS - DATA PROCESSING.
000800*
000900 DATE-WRITTEN.  APRIL 1991.
001000*
001100 DATE-COMPILED.
001200*
001300 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400*
001500*****************************************************************
001600*  XFR3000  --  TRANSFER STOCK FROM STORE ROOM TO SHELF OR ON-LINE
001700*-----------------------------------------------------------------
001800*  READS XFRTRAN, THE DAY'S STORE-ROOM TRANSFER REQUESTS.  EACH
001900*  REQUEST NAMES A PRODUCT, A QUANTITY AND A TARGET LOCATION
002000*  (SHELF OR ON-LINE).  VALIDATES THE STORE-ROOM QUANTITY ON
002100*  INVMAST, DRAWS THE QUANTITY DOWN FROM STOCK BATCHES UNDER THE
002200*  ACTIVE SELECTION STRATEGY, MOVES THE QUANTITY TO THE TARGET
002300*  LOCATION, AND RAISES THE LOW-STOCK ALERT LINE.
002400*-----------------------------------------------------------------
002500*  CHANGE LOG
002600*  91-04-30  RTJ  ORIGINAL PROGRAM, REQUEST OPS-91-022.
002700*  91-08-05  RTJ  ADDED ON-LINE WAREHOUSE AS A TRANSFER TARGET --
002800*                 PREVIOUSLY SHELF WAS THE ONLY DESTINATION.
002900*  93-08-04  JHP  BATCH DRAW-DOWN NOW DISPLAYS ONE LINE PER BATCH
003000*                 REDUCED, PER WAREHOUSE AUDIT REQUEST WH-93-071.
003100*  94-07-30  RTJ  ADDED EXPIRY-PRIORITY SELECTION STRATEGY AS AN
003200*                 ALTERNATIVE TO STRICT FIFO, TOGGLED BY UPSI-0,
003300*                 SAME AS SAL2000, PER MDS-94-119.
003400*  98-09-08  DWH  Y2K -- WS-TODAY-DATE NOW WINDOWED TO A FULL
003500*                 4-DIGIT YEAR. REQUEST Y2K-98-041.
003600*  01-02-27  RTJ  CONFIRMED WS-TODAY-DATE CENTURY WINDOW STILL
003700*                 CORRECT FOR TRANSFER DATES FALLING IN 2000 AND
003800*                 2001.  NO CODE CHANGE.  REQUEST Y2K-00-003.
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300*
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600     UPSI-0 IS FIFO-OVERRIDE-SWITCH.
004700*
004800 INPUT-OUTPUT SECTION.
004900*
005000 FILE-CONTROL.
005100*
005200     SELECT XFRTRAN  ASSIGN TO "XFRTRAN"
005300                     ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT INVMAST  ASSIGN TO "INVMAST"
005500                     ORGANIZATION IS INDEXED
005600                     ACCESS IS RANDOM
005700                     RECORD KEY IS IR-PROD-CODE
005800                     FILE STATUS IS INVMAST-FILE-STATUS.
005900     SELECT STKOLD   ASSIGN TO "STKOLD"
006000                     ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT STKNEW   ASSIGN TO "STKNEW"
006200                     ORGANIZATION IS LINE SEQUENTIAL
006300                     FILE STATUS IS STKNEW-FILE-STATUS.
006400     SELECT ERRTRAN  ASSIGN TO "ERRTRAN"
006500                     ORGANIZATION IS LINE SEQUENTIAL
006600                     FILE STATUS IS ERRTRAN-FILE-STATUS.
006700*
006800 DATA DIVISION.
006900*
007000 FILE SECTION.
007100*
007200 FD  XFRTRAN.
007300*
007400 01  TRANSFER-TRANSACTION-RECORD    PIC X(30).
007500*
007600 FD  INVMAST.
007700*
007800 01  INVENTORY-RECORD-AREA.
007900     05  IR-PROD-CODE            PIC X(10).
008000     05  FILLER                  PIC X(21).
008100*
008200 FD  STKOLD.
008300*
008400 01  OLD-BATCH-RECORD               PIC X(41).
008500*
008600 FD  STKNEW.
008700*
008800 01  NEW-BATCH-RECORD               PIC X(41).
008900*
009000 FD  ERRTRAN.
009100*
009200 01  ERROR-TRANSACTION-RECORD       PIC X(30).
009300*
009400 WORKING-STORAGE SECTION.
009500*
009600 COPY "COBOL-COPY-INVMST.CPY".
009700*
009800 COPY "COBOL-COPY-BATMST.CPY".
009900*
010000 COPY "COBOL-COPY-BATTBL.CPY".
010100*
010200 01  SWITCHES.
010300     05  XFRTRAN-EOF-SWITCH          PIC X   VALUE "N".
010400         88  XFRTRAN-EOF                     VALUE "Y".
010500     05  STKOLD-EOF-SWITCH           PIC X   VALUE "N".
010600         88  STKOLD-EOF                      VALUE "Y".
010700     05  INV-FOUND-SWITCH            PIC X   VALUE "Y".
010800         88  INV-FOUND                       VALUE "Y".
010900     05  TRANSACTION-VALID-SWITCH    PIC X   VALUE "Y".
011000         88  TRANSACTION-VALID               VALUE "Y".
011100     05  BATCH-SELECTED-SWITCH       PIC X   VALUE "N".
011200         88  BATCH-WAS-SELECTED              VALUE "Y".
011300     05  FILLER                      PIC X(04).
011400*
011500 01  FILE-STATUS-FIELDS.
011600     05  INVMAST-FILE-STATUS     PIC XX.
011700         88  INVMAST-SUCCESSFUL          VALUE "00".
011800         88  INVMAST-NOT-FOUND           VALUE "23".
011900     05  STKNEW-FILE-STATUS      PIC XX.
012000         88  STKNEW-SUCCESSFUL           VALUE "00".
012100     05  ERRTRAN-FILE-STATUS     PIC XX.
012200         88  ERRTRAN-SUCCESSFUL          VALUE "00".
012300     05  FILLER                  PIC X(02).
012400*
012500 01  WS-COUNTERS.
012600     05  WS-REJECT-COUNT             PIC 9(05)   COMP VALUE ZERO.
012700     05  WS-XFER-NEEDED-QTY          PIC 9(07)   COMP.
012800     05  WS-XFER-REDUCE-QTY          PIC 9(07)   COMP.
012900     05  WS-SUBSCRIPT                PIC 9(04)   COMP.
013000     05  FILLER                      PIC X(02).
013100*
013200 01  TRANSFER-TRANSACTION.
013300     05  XT-PROD-CODE                PIC X(10).
013400     05  XT-QTY-X                    PIC X(05).
013500     05  XT-QTY REDEFINES XT-QTY-X
013600                                     PIC 9(05).
013700     05  XT-XFER-TYPE                PIC X(14).
013800         88  XT-STORE-TO-SHELF            VALUE "STORE-TO-SHELF".
013900         88  XT-STORE-TO-ONLINE           VALUE "STORE-TO-ONLINE".
014000     05  FILLER                      PIC X(01).
014100*
014200 01  WS-DATE-WORK.
014300     05  WS-CURRENT-DATE-6           PIC 9(06).
014400     05  WS-CURRENT-DATE-6R REDEFINES WS-CURRENT-DATE-6.
014500         10  WS-CUR-YY               PIC 9(02).
014600         10  WS-CUR-MM               PIC 9(02).
014700         10  WS-CUR-DD               PIC 9(02).
014800     05  WS-TODAY-DATE                PIC 9(08).
014900     05  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
015000         10  WS-TODAY-CCYY            PIC 9(04).
015100         10  WS-TODAY-MM              PIC 9(02).
015200         10  WS-TODAY-DD              PIC 9(02).
015300     05  FILLER                       PIC X(02).
015400*
015500 01  WS-INVENTORY-TOTAL              PIC 9(08).
015600*
015700 PROCEDURE DIVISION.
015800*
015900 000-TRANSFER-STOCK.
016000*
016100     PERFORM 100-DETERMINE-TODAYS-DATE.
016200     DISPLAY "XFR3000 - TRANSFER RUN DATE: " WS-TODAY-MM "/"
016300         WS-TODAY-DD "/" WS-TODAY-CCYY.
016400     PERFORM 110-LOAD-BATCH-TABLE.
016500     OPEN INPUT  XFRTRAN
016600          I-O    INVMAST
016700          OUTPUT ERRTRAN.
016800     PERFORM 300-PROCESS-TRANSFER-TRANSACTION
016900         UNTIL XFRTRAN-EOF.
017000     PERFORM 800-WRITE-BATCH-TABLE.
017100     CLOSE XFRTRAN
017200           INVMAST
017300           ERRTRAN.
017400     DISPLAY "XFR3000 - TRANSFERS REJECTED: " WS-REJECT-COUNT.
017500     STOP RUN.
017600*
017700 100-DETERMINE-TODAYS-DATE.
017800*
017900     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
018000     IF WS-CUR-YY < 50
018100         COMPUTE WS-TODAY-DATE =
018200             20000000 + (WS-CUR-YY * 10000)
018300                      + (WS-CUR-MM * 100) + WS-CUR-DD
018400     ELSE
018500         COMPUTE WS-TODAY-DATE =
018600             19000000 + (WS-CUR-YY * 10000)
018700                      + (WS-CUR-MM * 100) + WS-CUR-DD.
018800*
018900 110-LOAD-BATCH-TABLE.
019000*
019100     MOVE ZERO TO BT-ENTRY-COUNT.
019200     OPEN INPUT STKOLD.
019300     PERFORM 120-READ-OLD-BATCH
019400         UNTIL STKOLD-EOF.
019500     CLOSE STKOLD.
019600*
019700 120-READ-OLD-BATCH.
019800*
019900     READ STKOLD INTO STOCK-BATCH-RECORD
020000         AT END
020100             MOVE "Y" TO STKOLD-EOF-SWITCH.
020200     IF NOT STKOLD-EOF
020300         PERFORM 130-APPEND-BATCH-TO-TABLE.
020400*
020500 130-APPEND-BATCH-TO-TABLE.
020600*
020700     ADD 1 TO BT-ENTRY-COUNT.
020800     SET BT-IX TO BT-ENTRY-COUNT.
020900     MOVE BM-BATCH-ID     TO BT-BATCH-ID (BT-IX).
021000     MOVE BM-PROD-CODE    TO BT-PROD-CODE (BT-IX).
021100     MOVE BM-PURCH-DATE   TO BT-PURCH-DATE (BT-IX).
021200     MOVE BM-BATCH-QTY    TO BT-BATCH-QTY (BT-IX).
021300     MOVE BM-EXP-DATE     TO BT-EXP-DATE (BT-IX).
021400*
021500 300-PROCESS-TRANSFER-TRANSACTION.
021600*
021700     PERFORM 310-READ-TRANSFER-TRANSACTION.
021800     IF NOT XFRTRAN-EOF
021900         PERFORM 320-EDIT-TRANSFER-TRANSACTION
022000         IF TRANSACTION-VALID
022100             PERFORM 400-CONSUME-BATCHES-FOR-TRANSFER
022200                 UNTIL WS-XFER-NEEDED-QTY = ZERO
022300                    OR NOT TRANSACTION-VALID
022400             IF TRANSACTION-VALID
022500                 PERFORM 500-POST-TRANSFER-QUANTITY
022600                 PERFORM 9100-CHECK-REORDER-LEVEL
022700             ELSE
022800                 PERFORM 900-WRITE-ERROR-TRANSACTION
022900         ELSE
023000             PERFORM 900-WRITE-ERROR-TRANSACTION.
023100*
023200 310-READ-TRANSFER-TRANSACTION.
023300*
023400     READ XFRTRAN INTO TRANSFER-TRANSACTION
023500         AT END
023600             MOVE "Y" TO XFRTRAN-EOF-SWITCH.
023700*
023800 320-EDIT-TRANSFER-TRANSACTION.
023900*
024000     MOVE "Y" TO TRANSACTION-VALID-SWITCH.
024100     MOVE XT-PROD-CODE TO IR-PROD-CODE.
024200     READ INVMAST INTO INVENTORY-MASTER-RECORD
024300         INVALID KEY
024400             MOVE "N" TO INV-FOUND-SWITCH
024500         NOT INVALID KEY
024600             MOVE "Y" TO INV-FOUND-SWITCH.
024700     IF NOT INV-FOUND
024800         MOVE "N" TO TRANSACTION-VALID-SWITCH
024900     ELSE
025000         IF XT-QTY-X NOT NUMERIC
025100                 OR XT-QTY NOT > ZERO
025200                 OR XT-QTY > IM-STORE-QTY
025300             MOVE "N" TO TRANSACTION-VALID-SWITCH
025400         ELSE
025500             MOVE XT-QTY TO WS-XFER-NEEDED-QTY.
025600*
025700 400-CONSUME-BATCHES-FOR-TRANSFER.
025800*
025900     MOVE "N" TO BATCH-SELECTED-SWITCH.
026000     IF FIFO-OVERRIDE-SWITCH
026100         PERFORM 410-SELECT-BATCH-FIFO
026200     ELSE
026300         PERFORM 420-SELECT-BATCH-EXPIRY-PRIORITY.
026400     IF BATCH-WAS-SELECTED
026500         IF BT-BATCH-QTY (BT-SX) < WS-XFER-NEEDED-QTY
026600             MOVE BT-BATCH-QTY (BT-SX) TO WS-XFER-REDUCE-QTY
026700         ELSE
026800             MOVE WS-XFER-NEEDED-QTY TO WS-XFER-REDUCE-QTY
026900         SUBTRACT WS-XFER-REDUCE-QTY FROM BT-BATCH-QTY (BT-SX)
027000         SUBTRACT WS-XFER-REDUCE-QTY FROM WS-XFER-NEEDED-QTY
027100         DISPLAY "[BATCH] Reduced " WS-XFER-REDUCE-QTY
027200             " from batch: " BT-BATCH-ID (BT-SX)
027300             " (Expiry: " BT-EXP-DATE (BT-SX) ")"
027400     ELSE
027500         DISPLAY "[ERROR] No selectable batch for product: "
027600             XT-PROD-CODE
027700         MOVE "N" TO TRANSACTION-VALID-SWITCH.
027800*
027900 410-SELECT-BATCH-FIFO.
028000*
028100     PERFORM 411-TEST-ONE-BATCH-FOR-FIFO
028200         VARYING BT-IX FROM 1 BY 1
028300             UNTIL BT-IX > BT-ENTRY-COUNT.
028400*
028500 411-TEST-ONE-BATCH-FOR-FIFO.
028600*
028700     IF BT-PROD-CODE (BT-IX) = XT-PROD-CODE
028800             AND BT-BATCH-QTY (BT-IX) > ZERO
028900             AND BT-EXP-DATE (BT-IX) NOT < WS-TODAY-DATE
029000         IF NOT BATCH-WAS-SELECTED
029100                 OR BT-PURCH-DATE (BT-IX) < BT-PURCH-DATE (BT-SX)
029200             SET BT-SX TO BT-IX
029300             MOVE "Y" TO BATCH-SELECTED-SWITCH.
029400*
029500 420-SELECT-BATCH-EXPIRY-PRIORITY.
029600*
029700     PERFORM 430-FIND-OLDEST-BATCH.
029800     PERFORM 440-FIND-EARLIEST-EXPIRY-BATCH.
029900     IF BATCH-WAS-SELECTED
030000         IF WS-SUBSCRIPT NOT = ZERO
030100                 AND BT-SX NOT = WS-SUBSCRIPT
030200             IF BT-EXP-DATE (BT-SX) < BT-EXP-DATE (WS-SUBSCRIPT)
030300                 CONTINUE
030400             ELSE
030500                 SET BT-SX TO WS-SUBSCRIPT.
030600*
030700 430-FIND-OLDEST-BATCH.
030800*
030900     MOVE ZERO TO WS-SUBSCRIPT.
031000     MOVE "N" TO BATCH-SELECTED-SWITCH.
031100     PERFORM 431-TEST-ONE-BATCH-FOR-OLDEST
031200         VARYING BT-IX FROM 1 BY 1
031300             UNTIL BT-IX > BT-ENTRY-COUNT.
031400     IF BATCH-WAS-SELECTED
031500         SET WS-SUBSCRIPT TO BT-SX.
031600*
031700 431-TEST-ONE-BATCH-FOR-OLDEST.
031800*
031900     IF BT-PROD-CODE (BT-IX) = XT-PROD-CODE
032000             AND BT-BATCH-QTY (BT-IX) > ZERO
032100             AND BT-EXP-DATE (BT-IX) NOT < WS-TODAY-DATE
032200         IF NOT BATCH-WAS-SELECTED
032300                 OR BT-PURCH-DATE (BT-IX) < BT-PURCH-DATE (BT-SX)
032400             SET BT-SX TO BT-IX
032500             MOVE "Y" TO BATCH-SELECTED-SWITCH.
032600*
032700 440-FIND-EARLIEST-EXPIRY-BATCH.
032800*
032900     MOVE "N" TO BATCH-SELECTED-SWITCH.
033000     PERFORM 441-TEST-ONE-BATCH-FOR-EXPIRY
033100         VARYING BT-IX FROM 1 BY 1
033200             UNTIL BT-IX > BT-ENTRY-COUNT.
033300*
033400 441-TEST-ONE-BATCH-FOR-EXPIRY.
033500*
033600     IF BT-PROD-CODE (BT-IX) = XT-PROD-CODE
033700             AND BT-BATCH-QTY (BT-IX) > ZERO
033800             AND BT-EXP-DATE (BT-IX) NOT < WS-TODAY-DATE
033900         IF NOT BATCH-WAS-SELECTED
034000                 OR BT-EXP-DATE (BT-IX) < BT-EXP-DATE (BT-SX)
034100             SET BT-SX TO BT-IX
034200             MOVE "Y" TO BATCH-SELECTED-SWITCH.
034300*
034400 500-POST-TRANSFER-QUANTITY.
034500*
034600     SUBTRACT XT-QTY FROM IM-STORE-QTY.
034700     IF XT-STORE-TO-SHELF
034800         ADD XT-QTY TO IM-SHELF-QTY
034900     ELSE
035000         ADD XT-QTY TO IM-ONLINE-QTY.
035100     REWRITE INVENTORY-RECORD-AREA
035200         FROM INVENTORY-MASTER-RECORD.
035300*
035400 800-WRITE-BATCH-TABLE.
035500*
035600     OPEN OUTPUT STKNEW.
035700     PERFORM 810-WRITE-ONE-BATCH-RECORD
035800         VARYING BT-IX FROM 1 BY 1
035900             UNTIL BT-IX > BT-ENTRY-COUNT.
036000     CLOSE STKNEW.
036100*
036200 810-WRITE-ONE-BATCH-RECORD.
036300*
036400     MOVE BT-BATCH-ID (BT-IX)     TO BM-BATCH-ID.
036500     MOVE BT-PROD-CODE (BT-IX)    TO BM-PROD-CODE.
036600     MOVE BT-PURCH-DATE (BT-IX)   TO BM-PURCH-DATE.
036700     MOVE BT-BATCH-QTY (BT-IX)    TO BM-BATCH-QTY.
036800     MOVE BT-EXP-DATE (BT-IX)     TO BM-EXP-DATE.
036900     WRITE NEW-BATCH-RECORD FROM STOCK-BATCH-RECORD.
037000     IF NOT STKNEW-SUCCESSFUL
037100         DISPLAY "WRITE ERROR ON STKNEW FOR BATCH " BM-BATCH-ID
037200         DISPLAY "FILE STATUS CODE IS " STKNEW-FILE-STATUS.
037300*
037400 900-WRITE-ERROR-TRANSACTION.
037500*
037600     ADD 1 TO WS-REJECT-COUNT.
037700     WRITE ERROR-TRANSACTION-RECORD FROM TRANSFER-TRANSACTION.
037800     IF NOT ERRTRAN-SUCCESSFUL
037900         DISPLAY "WRITE ERROR ON ERRTRAN FOR PRODUCT "
038000             XT-PROD-CODE
038100         DISPLAY "FILE STATUS CODE IS " ERRTRAN-FILE-STATUS.
038200*
038300 9100-CHECK-REORDER-LEVEL.
038400*
038500     COMPUTE WS-INVENTORY-TOTAL =
038600         IM-SHELF-QTY + IM-STORE-QTY + IM-ONLINE-QTY.
038700     DISPLAY "[INFO] Inventory updated for product: "
038800         XT-PROD-CODE " | Total: " WS-INVENTORY-TOTAL.
038900     IF WS-INVENTORY-TOTAL < 50
039000         DISPLAY "[ALERT] Low stock for product: " XT-PROD-CODE
039100             " | Current: " WS-INVENTORY-TOTAL
039200             " | Reorder required!".
