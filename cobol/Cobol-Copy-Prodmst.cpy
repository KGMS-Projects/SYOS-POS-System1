000100*****************************************************************
000200*  SYOS-PM001  PRODUCT MASTER RECORD LAYOUT
000300*-----------------------------------------------------------------
000400*  ONE RECORD PER STOCKED PRODUCT.  RECORD IS FIXED AT 82 BYTES
000500*  TO MATCH THE PRODMAST FILE (SEE SYSTEM FILE STANDARDS BINDER).
000600*  KEYED LOGICALLY BY PM-PROD-CODE; FILE IS BUILT/LOADED INDEXED
000700*  BY THE PRODUCT MAINTENANCE JOB (NOT PART OF THIS RUN STREAM).
000800*-----------------------------------------------------------------
000900*  87-04-02  RTJ  ORIGINAL LAYOUT FOR STORE MASTER CONVERSION.
001000*  89-11-14  MDK  ADDED PM-DISC-PCT FOR PROMOTIONAL PRICING.
001100*  98-07-20  DWH  Y2K -- CONFIRMED NO 2-DIGIT YEAR FIELDS HERE.
001200*****************************************************************
001300 01  PRODUCT-MASTER-RECORD.
001400     05  PM-PROD-CODE            PIC X(10).
001500     05  PM-PROD-NAME            PIC X(30).
001600     05  PM-PROD-UNIT            PIC X(05).
001700     05  PM-PROD-PRICE           PIC 9(07)V99.
001800     05  PM-PROD-DISC-PCT        PIC 9(03)V99.
001900     05  FILLER                  PIC X(23).
