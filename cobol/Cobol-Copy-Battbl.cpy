000100*****************************************************************
000200*  SYOS-BT001  IN-MEMORY STOCK BATCH TABLE
000300*-----------------------------------------------------------------
000400*  STKOLD IS READ IN FULL AT THE START OF STK1000, SAL2000 AND
000500*  XFR3000 SO THAT THE BATCH-CONSUMPTION LOOP CAN SEARCH ACROSS
000600*  EVERY BATCH OF A PRODUCT (FIFO OR EXPIRY-PRIORITY) WITHOUT
000700*  RE-READING THE MASTER FOR EACH TRANSACTION.  THE TABLE IS
000800*  WRITTEN BACK OUT TO STKNEW, ENTRY BY ENTRY, WHEN THE RUN ENDS.
000900*  2000 ENTRIES COVERS THE LARGEST BATCH POPULATION SEEN IN
001000*  PRODUCTION TO DATE (SEE OPS-91-030 SIZING STUDY).
001100*-----------------------------------------------------------------
001200*  91-03-02  MDK  ORIGINAL TABLE, 500 ENTRIES.
001300*  96-09-17  JHP  RAISED TO 2000 ENTRIES -- ONLINE WAREHOUSE
001400*                 RECEIVING OUTGREW THE ORIGINAL SIZING STUDY.
001500*****************************************************************
001600 01  STOCK-BATCH-TABLE.
001700     05  BT-ENTRY                OCCURS 2000 TIMES
001800                                  INDEXED BY BT-IX BT-SX.
001900         10  BT-BATCH-ID          PIC X(08).
002000         10  BT-PROD-CODE         PIC X(10).
002100         10  BT-PURCH-DATE        PIC 9(08).
002200         10  BT-BATCH-QTY         PIC 9(07).
002300         10  BT-EXP-DATE          PIC 9(08).
002400         10  FILLER               PIC X(04).
002500 01  BT-ENTRY-COUNT               PIC 9(04) COMP.
