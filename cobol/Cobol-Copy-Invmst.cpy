000100*****************************************************************
000200*  SYOS-IM001  INVENTORY MASTER RECORD LAYOUT
000300*-----------------------------------------------------------------
000400*  ONE RECORD PER PRODUCT, CARRYING THE QUANTITY HELD AT EACH OF
000500*  THE THREE STORAGE LOCATIONS THIS OUTLET TRACKS -- SHELF, STORE
000600*  ROOM AND THE ON-LINE WAREHOUSE.  RECORD IS FIXED AT 31 BYTES,
000700*  THE THREE QUANTITY FIELDS AND THE KEY FILL THE RECORD EXACTLY
000800*  SO THERE IS NO RESERVE FILLER ON THIS ONE -- SEE FILE STANDARDS
000900*  BINDER SECTION 4 (INVMAST WAS FROZEN AT 31 BYTES BY OPS BEFORE
001000*  THIS SHOP TOOK OVER THE INVENTORY SUBSYSTEM).
001100*-----------------------------------------------------------------
001200*  88-01-11  RTJ  ORIGINAL LAYOUT.
001300*  90-05-30  MDK  SPLIT SINGLE ON-HAND FIELD INTO SHELF/STORE/
001400*                 ONLINE QUANTITIES PER OPS REQUEST OPS-90-118.
001500*****************************************************************
001600 01  INVENTORY-MASTER-RECORD.
001700     05  IM-PROD-CODE            PIC X(10).
001800     05  IM-SHELF-QTY            PIC 9(07).
001900     05  IM-STORE-QTY            PIC 9(07).
002000     05  IM-ONLINE-QTY           PIC 9(07).
