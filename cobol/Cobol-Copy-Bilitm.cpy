000100*****************************************************************
000200*  SYOS-BI001  BILL ITEM (DETAIL) RECORD LAYOUT
000300*-----------------------------------------------------------------
000400*  ONE RECORD PER LINE ITEM ON A BILL.  BI-BILL-SERIAL TIES THE
000500*  DETAIL BACK TO ITS BILL-HEADER-RECORD.  PRICE AND DISCOUNT
000600*  PERCENT ARE CARRIED AS OF THE MOMENT OF SALE SO THAT A LATER
000700*  PRICE CHANGE ON PRODMAST DOES NOT DISTURB HISTORICAL BILLS.
000800*-----------------------------------------------------------------
000900*  92-06-08  JHP  ORIGINAL LAYOUT, COMPANION TO BILHDR.
001000*****************************************************************
001100 01  BILL-ITEM-RECORD.
001200     05  BI-BILL-SERIAL          PIC 9(07).
001300     05  BI-PROD-CODE            PIC X(10).
001400     05  BI-PROD-NAME            PIC X(30).
001500     05  BI-PROD-UNIT            PIC X(05).
001600     05  BI-QTY-SOLD             PIC 9(05).
001700     05  BI-UNIT-PRICE           PIC 9(07)V99.
001800     05  BI-DISC-PCT             PIC 9(03)V99.
001900     05  FILLER                  PIC X(09).
