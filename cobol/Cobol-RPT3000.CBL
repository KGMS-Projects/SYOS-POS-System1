000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    RPT3000.
000400*
000500 AUTHOR.        M D KOWALSKI.
000600*
000700 INSTALLATION.  SYOS RETAIL SYSTEMS - DATA PROCESSING.
000800*
000900 DATE-WRITTEN.  SEPTEMBER 1991.
001000*
001100 DATE-COMPILED.
001200*
001300 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400*
001500*****************************************************************
001600*  RPT3000  --  REORDER LEVELS REPORT
001700*-----------------------------------------------------------------
001800*  READS THE INVENTORY MASTER SEQUENTIALLY.  ANY PRODUCT WHOSE
001900*  COMBINED SHELF/STORE/ONLINE QUANTITY FALLS BELOW THE COMPANY
002000*  REORDER LEVEL OF 50 UNITS IS LISTED WITH A SUGGESTED REORDER
002100*  QUANTITY OF (50 - TOTAL QTY + 20) -- THE SHORTFALL PLUS A
002200*  20-UNIT SAFETY MARGIN PER PURCHASING'S STANDING INSTRUCTION.
002300*-----------------------------------------------------------------
002400*  CHANGE LOG
002500*  91-09-23  MDK  ORIGINAL PROGRAM, REQUEST OPS-91-081.
002600*  93-06-14  JHP  ADDED 20-UNIT SAFETY MARGIN TO REORDER QTY PER
002700*                 PURCHASING REQUEST PUR-93-029.
002800*  98-10-25  DWH  Y2K -- REPORT HEADING RUN-DATE NOW WINDOWED TO
002900*                 A 4-DIGIT CENTURY-YEAR. REQUEST Y2K-98-041.
003000*  00-01-19  MDK  Y2K WRAP-UP -- CONFIRMED REORDER QTY CALCULATION
003100*                 IS UNAFFECTED BY THE CENTURY ROLLOVER.  NO CODE
003200*                 CHANGE.  REQUEST Y2K-00-003.
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700*
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200*
004300 FILE-CONTROL.
004400*
004500     SELECT INVMAST  ASSIGN TO "INVMAST"
004600                     ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT PRODMAST ASSIGN TO "PRODMAST"
004800                     ORGANIZATION IS INDEXED
004900                     ACCESS IS RANDOM
005000                     RECORD KEY IS PM-PROD-CODE
005100                     FILE STATUS IS PRODMAST-FILE-STATUS.
005200     SELECT REORRPT  ASSIGN TO "REORRPT"
005300                     ORGANIZATION IS LINE SEQUENTIAL.
005400*
005500 DATA DIVISION.
005600*
005700 FILE SECTION.
005800*
005900 FD  INVMAST.
006000*
006100 01  INVENTORY-MASTER-AREA          PIC X(31).
006200*
006300 FD  PRODMAST.
006400*
006500 01  PRODUCT-MASTER-AREA            PIC X(82).
006600*
006700 FD  REORRPT.
006800*
006900 01  PRINT-AREA                     PIC X(80).
007000*
007100 WORKING-STORAGE SECTION.
007200*
007300 COPY "COBOL-COPY-INVMST.CPY".
007400*
007500 COPY "COBOL-COPY-PRODMST.CPY".
007600*
007700 01  SWITCHES.
007800     05  INVMAST-EOF-SWITCH          PIC X   VALUE "N".
007900         88  INVMAST-EOF                     VALUE "Y".
008000     05  PROD-FOUND-SWITCH           PIC X   VALUE "N".
008100         88  PROD-FOUND                      VALUE "Y".
008200     05  FILLER                      PIC X(03).
008300*
008400 01  FILE-STATUS-FIELDS.
008500     05  PRODMAST-FILE-STATUS        PIC X(02).
008600     05  FILLER                      PIC X(02).
008700*
008800 01  WS-PRINT-COUNTERS.
008900     05  LINE-COUNT                  PIC S9(03)  COMP VALUE +99.
009000     05  LINES-ON-PAGE               PIC S9(03)  COMP VALUE +55.
009100     05  FILLER                      PIC X(02).
009200*
009300 01  WS-REORDER-WORK.
009400     05  WS-TOTAL-QTY                PIC 9(08).
009500     05  WS-TOTAL-QTY-R REDEFINES WS-TOTAL-QTY.
009600         10  WS-TOTAL-QTY-THOUS      PIC 9(04).
009700         10  WS-TOTAL-QTY-ONES       PIC 9(04).
009800     05  WS-REORDER-QTY              PIC 9(07)   COMP.
009900     05  FILLER                      PIC X(02).
010000*
010100 01  WS-DATE-WORK.
010200     05  WS-CURRENT-DATE-6           PIC 9(06).
010300     05  WS-CURRENT-DATE-6R REDEFINES WS-CURRENT-DATE-6.
010400         10  WS-CUR-YY               PIC 9(02).
010500         10  WS-CUR-MM               PIC 9(02).
010600         10  WS-CUR-DD               PIC 9(02).
010700     05  WS-TODAY-DATE                PIC 9(08).
010800     05  FILLER                       PIC X(02).
010900*
011000 01  WS-REPORT-TOTALS.
011100     05  WS-TOTAL-REORDER-ITEMS      PIC 9(07)   COMP.
011200     05  FILLER                      PIC X(02).
011300*
011400 01  HEADING-LINE-1.
011500     05  FILLER          PIC X(20)   VALUE "SYOS RETAIL SYSTEMS".
011600     05  FILLER          PIC X(40)   VALUE SPACE.
011700     05  HL1-RUN-DATE    PIC 9(08).
011800     05  HL1-RUN-DATE-R REDEFINES HL1-RUN-DATE.
011900         10  HL1-RUN-CCYY             PIC 9(04).
012000         10  HL1-RUN-MM               PIC 9(02).
012100         10  HL1-RUN-DD               PIC 9(02).
012200     05  HL1-RUN-DATE-DISP PIC X(10)   VALUE SPACE.
012300     05  FILLER          PIC X(02)   VALUE SPACE.
012400*
012500 01  HEADING-LINE-2.
012600     05  FILLER    PIC X(30) VALUE "REORDER LEVELS REPORT".
012700     05  FILLER          PIC X(50)   VALUE SPACE.
012800*
012900 01  HEADING-LINE-3.
013000     05  FILLER          PIC X(10)   VALUE "ITEM CODE".
013100     05  FILLER          PIC X(02)   VALUE SPACE.
013200     05  FILLER          PIC X(20)   VALUE "PRODUCT NAME".
013300     05  FILLER          PIC X(02)   VALUE SPACE.
013400     05  FILLER          PIC X(08)   VALUE "SHELF".
013500     05  FILLER          PIC X(02)   VALUE SPACE.
013600     05  FILLER          PIC X(08)   VALUE "STORE".
013700     05  FILLER          PIC X(02)   VALUE SPACE.
013800     05  FILLER          PIC X(08)   VALUE "ONLINE".
013900     05  FILLER          PIC X(02)   VALUE SPACE.
014000     05  FILLER          PIC X(08)   VALUE "TOTAL".
014100     05  FILLER          PIC X(02)   VALUE SPACE.
014200     05  FILLER          PIC X(08)   VALUE "REORDER".
014300*
014400 01  DASHED-LINE.
014500     05  FILLER          PIC X(80)   VALUE ALL "-".
014600*
014700 01  DETAIL-LINE.
014800     05  DL-PROD-CODE    PIC X(10).
014900     05  FILLER          PIC X(02)   VALUE SPACE.
015000     05  DL-PROD-NAME    PIC X(20).
015100     05  FILLER          PIC X(02)   VALUE SPACE.
015200     05  DL-SHELF-QTY    PIC ZZ,ZZ9.
015300     05  FILLER          PIC X(03)   VALUE SPACE.
015400     05  DL-STORE-QTY    PIC ZZ,ZZ9.
015500     05  FILLER          PIC X(03)   VALUE SPACE.
015600     05  DL-ONLINE-QTY   PIC ZZ,ZZ9.
015700     05  FILLER          PIC X(03)   VALUE SPACE.
015800     05  DL-TOTAL-QTY    PIC ZZ,ZZ9.
015900     05  FILLER          PIC X(03)   VALUE SPACE.
016000     05  DL-REORDER-QTY  PIC ZZ,ZZ9.
016100*
016200 01  TOTAL-ITEMS-LINE.
016300     05  FILLER    PIC X(30) VALUE
016400         "TOTAL ITEMS REQUIRING REORDER:".
016500     05  TIL-COUNT       PIC ZZZ,ZZ9.
016600     05  FILLER          PIC X(43)   VALUE SPACE.
016700*
016800 01  FOOTER-LINE.
016900     05  FILLER         PIC X(23)  VALUE "--- End of Report ---".
017000     05  FILLER          PIC X(57)   VALUE SPACE.
017100*
017200 PROCEDURE DIVISION.
017300*
017400 000-PREPARE-REORDER-REPORT.
017500*
017600     OPEN INPUT  INVMAST.
017700     OPEN INPUT  PRODMAST.
017800     OPEN OUTPUT REORRPT.
017900     MOVE ZERO TO WS-TOTAL-REORDER-ITEMS.
018000     PERFORM 050-DETERMINE-TODAYS-DATE.
018100     PERFORM 200-FORMAT-REPORT-HEADING.
018200     PERFORM 100-READ-INVENTORY-MASTER.
018300     PERFORM 300-PROCESS-ONE-PRODUCT
018400         UNTIL INVMAST-EOF.
018500     PERFORM 700-PRINT-REPORT-TOTALS.
018600     CLOSE INVMAST PRODMAST REORRPT.
018700     STOP RUN.
018800*
018900 050-DETERMINE-TODAYS-DATE.
019000*
019100     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
019200     IF WS-CUR-YY < 50
019300         COMPUTE WS-TODAY-DATE = 20000000
019400             + (WS-CUR-YY * 10000) + (WS-CUR-MM * 100)
019500             + WS-CUR-DD
019600     ELSE
019700         COMPUTE WS-TODAY-DATE = 19000000
019800             + (WS-CUR-YY * 10000) + (WS-CUR-MM * 100)
019900             + WS-CUR-DD.
020000*
020100 100-READ-INVENTORY-MASTER.
020200*
020300     READ INVMAST INTO INVENTORY-MASTER-RECORD
020400         AT END
020500             MOVE "Y" TO INVMAST-EOF-SWITCH.
020600*
020700 200-FORMAT-REPORT-HEADING.
020800*
020900     MOVE WS-TODAY-DATE TO HL1-RUN-DATE.
021000     MOVE HL1-RUN-MM   TO HL1-RUN-DATE-DISP (1:2).
021100     MOVE "/"         TO HL1-RUN-DATE-DISP (3:1).
021200     MOVE HL1-RUN-DD   TO HL1-RUN-DATE-DISP (4:2).
021300     MOVE "/"         TO HL1-RUN-DATE-DISP (6:1).
021400     MOVE HL1-RUN-CCYY TO HL1-RUN-DATE-DISP (7:4).
021500     MOVE HEADING-LINE-1 TO PRINT-AREA.
021600     WRITE PRINT-AREA AFTER ADVANCING PAGE.
021700     MOVE HEADING-LINE-2 TO PRINT-AREA.
021800     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
021900     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
022000     MOVE HEADING-LINE-3 TO PRINT-AREA.
022100     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
022200     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
022300     MOVE +0 TO LINE-COUNT.
022400*
022500 300-PROCESS-ONE-PRODUCT.
022600*
022700     COMPUTE WS-TOTAL-QTY =
022800         IM-SHELF-QTY + IM-STORE-QTY + IM-ONLINE-QTY.
022900     IF WS-TOTAL-QTY < 50
023000         COMPUTE WS-REORDER-QTY = 50 - WS-TOTAL-QTY + 20
023100         PERFORM 500-LOOKUP-PRODUCT-NAME
023200         PERFORM 550-PRINT-REORDER-LINE.
023300     PERFORM 100-READ-INVENTORY-MASTER.
023400*
023500 500-LOOKUP-PRODUCT-NAME.
023600*
023700     MOVE "N" TO PROD-FOUND-SWITCH.
023800     MOVE IM-PROD-CODE TO PM-PROD-CODE.
023900     READ PRODMAST INTO PRODUCT-MASTER-RECORD
024000         INVALID KEY
024100             MOVE "N" TO PROD-FOUND-SWITCH
024200         NOT INVALID KEY
024300             MOVE "Y" TO PROD-FOUND-SWITCH.
024400     IF NOT PROD-FOUND
024500         MOVE SPACE TO PM-PROD-NAME.
024600*
024700 550-PRINT-REORDER-LINE.
024800*
024900     IF LINE-COUNT > LINES-ON-PAGE
025000         PERFORM 200-FORMAT-REPORT-HEADING.
025100     MOVE IM-PROD-CODE    TO DL-PROD-CODE.
025200     MOVE PM-PROD-NAME (1:20) TO DL-PROD-NAME.
025300     MOVE IM-SHELF-QTY    TO DL-SHELF-QTY.
025400     MOVE IM-STORE-QTY    TO DL-STORE-QTY.
025500     MOVE IM-ONLINE-QTY   TO DL-ONLINE-QTY.
025600     IF WS-TOTAL-QTY-THOUS > 9
025700         DISPLAY "RPT3000 - TOTAL QTY OVERFLOW, PRODUCT: "
025800             IM-PROD-CODE " QTY-THOUS: " WS-TOTAL-QTY-THOUS
025900             " QTY-ONES: " WS-TOTAL-QTY-ONES.
026000     MOVE WS-TOTAL-QTY    TO DL-TOTAL-QTY.
026100     MOVE WS-REORDER-QTY  TO DL-REORDER-QTY.
026200     MOVE DETAIL-LINE TO PRINT-AREA.
026300     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
026400     ADD 1 TO LINE-COUNT.
026500     ADD 1 TO WS-TOTAL-REORDER-ITEMS.
026600*
026700 700-PRINT-REPORT-TOTALS.
026800*
026900     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
027000     MOVE WS-TOTAL-REORDER-ITEMS TO TIL-COUNT.
027100     MOVE TOTAL-ITEMS-LINE TO PRINT-AREA.
027200     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
027300     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
027400     MOVE FOOTER-LINE TO PRINT-AREA.
027500     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
