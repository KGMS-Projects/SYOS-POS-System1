000100*****************************************************************
000200*  SYOS-BM001  STOCK BATCH MASTER RECORD LAYOUT
000300*-----------------------------------------------------------------
000400*  ONE RECORD PER RECEIVED BATCH OF A PRODUCT.  BATCH-QTY IS THE
000500*  QUANTITY STILL REMAINING IN THAT BATCH AFTER SALES/TRANSFERS
000600*  HAVE CONSUMED SOME OF IT.  RECORD IS FIXED AT 41 BYTES AND,
000700*  LIKE INVMAST, FILLS EXACTLY -- NO RESERVE FILLER ON THIS ONE.
000800*-----------------------------------------------------------------
000900*  91-02-19  MDK  ORIGINAL LAYOUT FOR EXPIRY-DATED MERCHANDISE.
001000*  93-08-04  JHP  BM-BATCH-ID CHANGED FROM 9(7) TO X(8) TO CARRY
001100*                 THE LEADING "B" PREFIX ASSIGNED BY STK1000.
001200*****************************************************************
001300 01  STOCK-BATCH-RECORD.
001400     05  BM-BATCH-ID             PIC X(08).
001500     05  BM-PROD-CODE            PIC X(10).
001600     05  BM-PURCH-DATE           PIC 9(08).
001700     05  BM-BATCH-QTY            PIC 9(07).
001800     05  BM-EXP-DATE             PIC 9(08).
