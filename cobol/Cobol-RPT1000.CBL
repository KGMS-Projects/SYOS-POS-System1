000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    RPT1000.
000400*
000500 AUTHOR.        M D KOWALSKI.
000600*
000700 INSTALLATION.  SYOS RETAIL SYSTEMS - DATA PROCESSING.
000800*
000900 DATE-WRITTEN.  JULY 1992.
001000*
001100 DATE-COMPILED.
001200*
001300 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400*
001500*****************************************************************
001600*  RPT1000  --  DAILY SALES REPORT
001700*-----------------------------------------------------------------
001800*  READS PARMCARD FOR THE REPORT DATE AND AN OPTIONAL TRANSACTION
001900*  TYPE FILTER (COUNTER, ONLINE, OR SPACES FOR BOTH).  SCANS
002000*  BILHDR TO BUILD A TABLE OF QUALIFYING BILL SERIAL NUMBERS AND
002100*  THEIR TOTALS, THEN SORTS BILITM BY PRODUCT CODE, KEEPING ONLY
002200*  DETAIL LINES WHOSE BILL SERIAL QUALIFIES, AND PRINTS ONE LINE
002300*  PER PRODUCT SHOWING QUANTITY SOLD AND REVENUE.
002400*-----------------------------------------------------------------
002500*  CHANGE LOG
002600*  92-07-13  MDK  ORIGINAL PROGRAM, REQUEST OPS-92-031.
002700*  93-11-02  JHP  ADDED OPTIONAL TRANSACTION TYPE FILTER PER
002800*                 MERCHANDISING REQUEST MDS-93-058.
002900*  98-11-30  DWH  Y2K -- PC-RUN-DATE COMPARE NOW DONE ON THE FULL
003000*                 8-DIGIT CCYYMMDD FIELD. REQUEST Y2K-98-041.
003100*  00-01-19  MDK  Y2K WRAP-UP -- CONFIRMED PC-RUN-DATE AND ALL
003200*                 DERIVED TOTALS PROCESSED CORRECTLY THROUGH THE
003300*                 CENTURY ROLLOVER.  NO CODE CHANGE.  REQUEST
003400*                 Y2K-00-003.
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900*
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400*
004500 FILE-CONTROL.
004600*
004700     SELECT PARMCARD ASSIGN TO "PARMCARD"
004800                     ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT BILHDR   ASSIGN TO "BILHDR"
005000                     ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT BILITM   ASSIGN TO "BILITM"
005200                     ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT DSALRPT  ASSIGN TO "DSALRPT"
005400                     ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT SORTWORK ASSIGN TO "SORTWK01".
005600*
005700 DATA DIVISION.
005800*
005900 FILE SECTION.
006000*
006100 FD  PARMCARD.
006200*
006300 01  PARM-CARD-RECORD               PIC X(20).
006400*
006500 FD  BILHDR.
006600*
006700 01  BILL-HEADER-AREA               PIC X(110).
006800*
006900 FD  BILITM.
007000*
007100 01  BILL-ITEM-AREA                 PIC X(80).
007200*
007300 FD  DSALRPT.
007400*
007500 01  PRINT-AREA                     PIC X(80).
007600*
007700 SD  SORTWORK.
007800*
007900 01  SORT-WORK-AREA.
008000     05  SW-PROD-CODE                PIC X(10).
008100     05  SW-PROD-NAME                PIC X(30).
008200     05  SW-QTY-SOLD                 PIC 9(05).
008300     05  SW-FINAL-PRICE              PIC 9(09)V99.
008400     05  FILLER                      PIC X(09).
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 COPY "COBOL-COPY-BILHDR.CPY".
008900*
009000 COPY "COBOL-COPY-BILITM.CPY".
009100*
009200 01  SWITCHES.
009300     05  BILHDR-EOF-SWITCH           PIC X   VALUE "N".
009400         88  BILHDR-EOF                      VALUE "Y".
009500     05  BILITM-EOF-SWITCH           PIC X   VALUE "N".
009600         88  BILITM-EOF                      VALUE "Y".
009700     05  BILL-QUALIFIES-SWITCH       PIC X   VALUE "N".
009800         88  BILL-QUALIFIES                  VALUE "Y".
009900     05  FIRST-PRODUCT-SWITCH        PIC X   VALUE "Y".
010000         88  FIRST-PRODUCT                   VALUE "Y".
010100     05  ALL-ITEMS-PROCESSED-SWITCH  PIC X   VALUE "N".
010200         88  ALL-ITEMS-PROCESSED             VALUE "Y".
010300     05  FILLER                      PIC X(03).
010400*
010500 01  PARM-CARD.
010600     05  PC-RUN-DATE                 PIC 9(08).
010700     05  PC-RUN-DATE-R REDEFINES PC-RUN-DATE.
010800         10  PC-RUN-CCYY             PIC 9(04).
010900         10  PC-RUN-MM               PIC 9(02).
011000         10  PC-RUN-DD               PIC 9(02).
011100     05  PC-TXN-TYPE-FILTER          PIC X(07).
011200     05  FILLER                      PIC X(05).
011300*
011400 01  WS-QUALIFY-TABLE.
011500     05  QT-ENTRY OCCURS 500 TIMES INDEXED BY QT-IX QT-SX.
011600         10  QT-SERIAL               PIC 9(07).
011700         10  QT-SERIAL-R REDEFINES QT-SERIAL
011800                                     PIC X(07).
011900         10  QT-TOTAL                PIC 9(09)V99.
012000         10  FILLER                  PIC X(02).
012100 01  QT-ENTRY-COUNT                  PIC 9(04)   COMP.
012200*
012300 01  WS-PRINT-COUNTERS.
012400     05  LINE-COUNT                  PIC S9(03)  COMP VALUE +99.
012500     05  LINES-ON-PAGE               PIC S9(03)  COMP VALUE +55.
012600     05  SPACE-CONTROL               PIC S9(01)  COMP.
012700     05  FILLER                      PIC X(02).
012800*
012900 01  WS-CURRENT-PRODUCT.
013000     05  WS-CURR-PROD-CODE           PIC X(10).
013100     05  WS-CURR-PROD-NAME           PIC X(30).
013200     05  WS-CURR-QTY-TOTAL           PIC 9(07)   COMP.
013300     05  WS-CURR-REVENUE-TOTAL       PIC 9(09)V99.
013400     05  FILLER                      PIC X(02).
013500*
013600 01  WS-REPORT-TOTALS.
013700     05  WS-TOTAL-REVENUE            PIC 9(11)V99.
013800     05  WS-TOTAL-TRANSACTIONS       PIC 9(07)   COMP.
013900     05  FILLER                      PIC X(02).
014000*
014100 01  HEADING-LINE-1.
014200     05  FILLER          PIC X(20)   VALUE "SYOS RETAIL SYSTEMS".
014300     05  FILLER          PIC X(40)   VALUE SPACE.
014400     05  HL1-RUN-DATE    PIC 9(08).
014500     05  HL1-RUN-DATE-R REDEFINES HL1-RUN-DATE.
014600         10  HL1-RUN-CCYY             PIC 9(04).
014700         10  HL1-RUN-MM               PIC 9(02).
014800         10  HL1-RUN-DD               PIC 9(02).
014900     05  HL1-RUN-DATE-DISP PIC X(10)   VALUE SPACE.
015000     05  FILLER          PIC X(02)   VALUE SPACE.
015100*
015200 01  HEADING-LINE-2.
015300     05  FILLER          PIC X(30)   VALUE "DAILY SALES REPORT".
015400     05  FILLER          PIC X(50)   VALUE SPACE.
015500*
015600 01  HEADING-LINE-3.
015700     05  FILLER          PIC X(10)   VALUE "CODE".
015800     05  FILLER          PIC X(06)   VALUE SPACE.
015900     05  FILLER          PIC X(30)   VALUE "NAME".
016000     05  FILLER          PIC X(04)   VALUE SPACE.
016100     05  FILLER          PIC X(10)   VALUE "QUANTITY".
016200     05  FILLER          PIC X(04)   VALUE SPACE.
016300     05  FILLER          PIC X(16)   VALUE "REVENUE".
016400*
016500 01  DASHED-LINE.
016600     05  FILLER          PIC X(80)   VALUE ALL "-".
016700*
016800 01  DETAIL-LINE.
016900     05  DL-PROD-CODE    PIC X(10).
017000     05  FILLER          PIC X(06)   VALUE SPACE.
017100     05  DL-PROD-NAME    PIC X(30).
017200     05  FILLER          PIC X(04)   VALUE SPACE.
017300     05  DL-QUANTITY     PIC ZZZ,ZZ9.
017400     05  FILLER          PIC X(04)   VALUE SPACE.
017500     05  DL-REVENUE      PIC Z,ZZZ,ZZ9.99-.
017600*
017700 01  TOTAL-REVENUE-LINE.
017800     05  FILLER          PIC X(20)   VALUE "TOTAL REVENUE:".
017900     05  TRL-AMOUNT      PIC Z,ZZZ,ZZZ,ZZ9.99-.
018000     05  FILLER          PIC X(46)   VALUE SPACE.
018100*
018200 01  TOTAL-TRANSACTIONS-LINE.
018300     05  FILLER          PIC X(20)   VALUE "TOTAL TRANSACTIONS:".
018400     05  TTL-COUNT       PIC ZZZ,ZZ9.
018500     05  FILLER          PIC X(53)   VALUE SPACE.
018600*
018700 01  FOOTER-LINE.
018800     05  FILLER         PIC X(23)  VALUE "--- End of Report ---".
018900     05  FILLER          PIC X(57)   VALUE SPACE.
019000*
019100 PROCEDURE DIVISION.
019200*
019300 000-PREPARE-DAILY-SALES-REPORT.
019400*
019500     OPEN INPUT  PARMCARD.
019600     PERFORM 050-READ-PARM-CARD.
019700     CLOSE PARMCARD.
019800     OPEN OUTPUT DSALRPT.
019900     PERFORM 100-BUILD-QUALIFYING-BILL-TABLE.
020000     PERFORM 200-FORMAT-REPORT-HEADING.
020100     SORT SORTWORK
020200         ON ASCENDING KEY SW-PROD-CODE
020300         INPUT PROCEDURE IS 300-SELECT-QUALIFYING-ITEMS
020400         OUTPUT PROCEDURE IS 500-SUMMARIZE-SORTED-ITEMS.
020500     PERFORM 700-PRINT-REPORT-TOTALS.
020600     CLOSE DSALRPT.
020700     STOP RUN.
020800*
020900 050-READ-PARM-CARD.
021000*
021100     READ PARMCARD INTO PARM-CARD
021200         AT END
021300             MOVE ZERO  TO PC-RUN-DATE
021400             MOVE SPACE TO PC-TXN-TYPE-FILTER.
021500     IF PC-RUN-DATE NOT = ZERO
021600         IF PC-RUN-CCYY < 1991
021700             DISPLAY "RPT1000 - PARM CARD RUN DATE "
021800                 PC-RUN-MM "/" PC-RUN-DD "/" PC-RUN-CCYY
021900                 " PREDATES SYSTEM GO-LIVE -- CHECK PARM CARD."
022000*
022100 100-BUILD-QUALIFYING-BILL-TABLE.
022200*
022300     MOVE ZERO TO QT-ENTRY-COUNT WS-TOTAL-REVENUE
022400                  WS-TOTAL-TRANSACTIONS.
022500     OPEN INPUT BILHDR.
022600     PERFORM 110-READ-BILL-HEADER
022700         UNTIL BILHDR-EOF.
022800     CLOSE BILHDR.
022900*
023000 110-READ-BILL-HEADER.
023100*
023200     READ BILHDR INTO BILL-HEADER-RECORD
023300         AT END
023400             MOVE "Y" TO BILHDR-EOF-SWITCH.
023500     IF NOT BILHDR-EOF
023600         PERFORM 120-TEST-BILL-QUALIFIES
023700         IF BILL-QUALIFIES
023800             PERFORM 130-APPEND-QUALIFYING-BILL.
023900*
024000 120-TEST-BILL-QUALIFIES.
024100*
024200     MOVE "N" TO BILL-QUALIFIES-SWITCH.
024300     IF BH-DATETIME (1:8) = PC-RUN-DATE
024400         IF PC-TXN-TYPE-FILTER = SPACE
024500                 OR PC-TXN-TYPE-FILTER = BH-TXN-TYPE
024600             MOVE "Y" TO BILL-QUALIFIES-SWITCH.
024700*
024800 130-APPEND-QUALIFYING-BILL.
024900*
025000     ADD 1 TO QT-ENTRY-COUNT.
025100     SET QT-IX TO QT-ENTRY-COUNT.
025200     MOVE BH-BILL-SERIAL TO QT-SERIAL (QT-IX).
025300     MOVE BH-TOTAL       TO QT-TOTAL (QT-IX).
025400     ADD 1        TO WS-TOTAL-TRANSACTIONS.
025500     ADD BH-TOTAL TO WS-TOTAL-REVENUE.
025600*
025700 200-FORMAT-REPORT-HEADING.
025800*
025900     MOVE PC-RUN-DATE TO HL1-RUN-DATE.
026000     MOVE HL1-RUN-MM   TO HL1-RUN-DATE-DISP (1:2).
026100     MOVE "/"         TO HL1-RUN-DATE-DISP (3:1).
026200     MOVE HL1-RUN-DD   TO HL1-RUN-DATE-DISP (4:2).
026300     MOVE "/"         TO HL1-RUN-DATE-DISP (6:1).
026400     MOVE HL1-RUN-CCYY TO HL1-RUN-DATE-DISP (7:4).
026500     MOVE HEADING-LINE-1 TO PRINT-AREA.
026600     WRITE PRINT-AREA AFTER ADVANCING PAGE.
026700     MOVE HEADING-LINE-2 TO PRINT-AREA.
026800     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
026900     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
027000     MOVE HEADING-LINE-3 TO PRINT-AREA.
027100     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
027200     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
027300     MOVE +0 TO LINE-COUNT.
027400*
027500 300-SELECT-QUALIFYING-ITEMS.
027600*
027700     OPEN INPUT BILITM.
027800     PERFORM 310-SELECT-ONE-ITEM
027900         UNTIL BILITM-EOF.
028000     CLOSE BILITM.
028100*
028200 310-SELECT-ONE-ITEM.
028300*
028400     READ BILITM INTO BILL-ITEM-RECORD
028500         AT END
028600             MOVE "Y" TO BILITM-EOF-SWITCH.
028700     IF NOT BILITM-EOF
028800         PERFORM 320-TEST-ITEM-QUALIFIES
028900         IF BILL-QUALIFIES
029000             PERFORM 330-RELEASE-QUALIFYING-ITEM.
029100*
029200 320-TEST-ITEM-QUALIFIES.
029300*
029400     MOVE "N" TO BILL-QUALIFIES-SWITCH.
029500     SET QT-IX TO 1.
029600     PERFORM 325-TEST-ONE-QUALIFYING-SERIAL
029700         VARYING QT-IX FROM 1 BY 1
029800             UNTIL QT-IX > QT-ENTRY-COUNT
029900                OR BILL-QUALIFIES.
030000*
030100 325-TEST-ONE-QUALIFYING-SERIAL.
030200*
030300     IF QT-SERIAL (QT-IX) = BI-BILL-SERIAL
030400         MOVE "Y" TO BILL-QUALIFIES-SWITCH.
030500*
030600 330-RELEASE-QUALIFYING-ITEM.
030700*
030800     MOVE BI-PROD-CODE   TO SW-PROD-CODE.
030900     MOVE BI-PROD-NAME   TO SW-PROD-NAME.
031000     MOVE BI-QTY-SOLD    TO SW-QTY-SOLD.
031100     COMPUTE SW-FINAL-PRICE ROUNDED =
031200         (BI-UNIT-PRICE * BI-QTY-SOLD)
031300         - ((BI-UNIT-PRICE * BI-QTY-SOLD) * BI-DISC-PCT / 100).
031400     RELEASE SORT-WORK-AREA.
031500*
031600 500-SUMMARIZE-SORTED-ITEMS.
031700*
031800     MOVE "Y" TO FIRST-PRODUCT-SWITCH.
031900     PERFORM 510-RETURN-SORTED-ITEM.
032000     PERFORM 520-PROCESS-ONE-SORTED-ITEM
032100         UNTIL ALL-ITEMS-PROCESSED.
032200     IF NOT FIRST-PRODUCT
032300         PERFORM 550-PRINT-PRODUCT-LINE.
032400*
032500 510-RETURN-SORTED-ITEM.
032600*
032700     RETURN SORTWORK INTO SORT-WORK-AREA
032800         AT END
032900             MOVE "Y" TO ALL-ITEMS-PROCESSED-SWITCH.
033000*
033100 520-PROCESS-ONE-SORTED-ITEM.
033200*
033300     IF NOT ALL-ITEMS-PROCESSED
033400         IF FIRST-PRODUCT
033500             PERFORM 530-START-NEW-PRODUCT
033600             MOVE "N" TO FIRST-PRODUCT-SWITCH
033700         ELSE
033800             IF SW-PROD-CODE = WS-CURR-PROD-CODE
033900                 PERFORM 540-ADD-TO-CURRENT-PRODUCT
034000             ELSE
034100                 PERFORM 550-PRINT-PRODUCT-LINE
034200                 PERFORM 530-START-NEW-PRODUCT.
034300     PERFORM 510-RETURN-SORTED-ITEM.
034400*
034500 530-START-NEW-PRODUCT.
034600*
034700     MOVE SW-PROD-CODE      TO WS-CURR-PROD-CODE.
034800     MOVE SW-PROD-NAME      TO WS-CURR-PROD-NAME.
034900     MOVE SW-QTY-SOLD       TO WS-CURR-QTY-TOTAL.
035000     MOVE SW-FINAL-PRICE    TO WS-CURR-REVENUE-TOTAL.
035100*
035200 540-ADD-TO-CURRENT-PRODUCT.
035300*
035400     ADD SW-QTY-SOLD    TO WS-CURR-QTY-TOTAL.
035500     ADD SW-FINAL-PRICE TO WS-CURR-REVENUE-TOTAL.
035600*
035700 550-PRINT-PRODUCT-LINE.
035800*
035900     IF LINE-COUNT > LINES-ON-PAGE
036000         PERFORM 200-FORMAT-REPORT-HEADING.
036100     MOVE WS-CURR-PROD-CODE     TO DL-PROD-CODE.
036200     MOVE WS-CURR-PROD-NAME     TO DL-PROD-NAME.
036300     MOVE WS-CURR-QTY-TOTAL     TO DL-QUANTITY.
036400     MOVE WS-CURR-REVENUE-TOTAL TO DL-REVENUE.
036500     MOVE DETAIL-LINE TO PRINT-AREA.
036600     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
036700     ADD 1 TO LINE-COUNT.
036800*
036900 700-PRINT-REPORT-TOTALS.
037000*
037100     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
037200     MOVE WS-TOTAL-REVENUE TO TRL-AMOUNT.
037300     MOVE TOTAL-REVENUE-LINE TO PRINT-AREA.
037400     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
037500     MOVE WS-TOTAL-TRANSACTIONS TO TTL-COUNT.
037600     MOVE TOTAL-TRANSACTIONS-LINE TO PRINT-AREA.
037700     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
037800     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
037900     MOVE FOOTER-LINE TO PRINT-AREA.
038000     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
