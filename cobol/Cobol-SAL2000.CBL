000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    SAL2000.
000400*
000500 AUTHOR.        J H PATEL.
000600*
000700 INSTALLATION.  SYOS RETAIL SYSTEMS - DATA PROCESSING.
000800*
000900 DATE-WRITTEN.  JUNE 1992.
001000*
001100 DATE-COMPILED.
001200*
001300 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400*
001500*****************************************************************
001600*  SAL2000  --  PROCESS COUNTER AND ON-LINE SALES
001700*-----------------------------------------------------------------
001800*  READS SALTRAN, A HEADER/DETAIL-CODED FILE OF SALE REQUESTS.
001900*  FOR EACH SALE: PRICES AND VALIDATES EVERY LINE AGAINST PRODMAST
002000*  AND INVMAST, BUILDS A BILL HEADER AND ITS DETAIL LINES, POSTS
002100*  THE SOLD QUANTITY OUT OF THE SHELF (COUNTER) OR ON-LINE
002200*  (ONLINE) LOCATION, AND FOR COUNTER SALES ADDITIONALLY DRAWS
002300*  DOWN STOCK BATCHES UNDER THE ACTIVE SELECTION STRATEGY.  BILL
002400*  SERIAL NUMBERS ARE ASSIGNED AS PREVIOUS-MAXIMUM-PLUS-ONE, READ
002500*  FROM BILHDR AT THE START OF THE RUN.
002600*-----------------------------------------------------------------
002700*  CHANGE LOG
002800*  92-06-08  JHP  ORIGINAL PROGRAM, REQUEST OPS-92-027.
002900*  92-09-14  JHP  ADDED ON-LINE SALE TYPE AND CUSTOMER ID CARRY.
003000*  93-02-22  MDK  BATCH CONSUMPTION NOW DRAWS FROM MULTIPLE
003100*                 BATCHES WHEN THE OLDEST BATCH CANNOT COVER THE
003200*                 FULL LINE QUANTITY -- SEE 700-CONSUME-BATCHES.
003300*  94-07-30  RTJ  ADDED EXPIRY-PRIORITY SELECTION STRATEGY AS AN
003400*                 ALTERNATIVE TO STRICT FIFO, TOGGLED BY UPSI-0
003500*                 PER MERCHANDISING REQUEST MDS-94-119.
003600*  96-01-11  JHP  REJECT SALE WHEN CASH TENDERED IS LESS THAN
003700*                 BILL TOTAL RATHER THAN ALLOWING NEGATIVE CHANGE.
003800*  98-10-19  DWH  Y2K -- WS-TODAY-DATE NOW WINDOWED TO A FULL
003900*                 4-DIGIT YEAR. REQUEST Y2K-98-041.
004000*  99-02-01  DWH  Y2K -- CONFIRMED BILL-DATETIME FIELD (14 DIGIT
004100*                 CCYYMMDDHHMMSS) NEEDS NO FURTHER CHANGE.
004200*  01-11-08  MDK  ADDED REJECT OF A SALE LINE WITH ZERO QUANTITY
004300*                 ARRIVING FROM THE FRONT-END DEVICE FEED -- SEE
004400*                 340-LOAD-ONE-SALE-ITEM.  REQUEST OPS-01-071.
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900*
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200     UPSI-0 IS FIFO-OVERRIDE-SWITCH.
005300*
005400 INPUT-OUTPUT SECTION.
005500*
005600 FILE-CONTROL.
005700*
005800     SELECT SALTRAN  ASSIGN TO "SALTRAN"
005900                     ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT PRODMAST ASSIGN TO "PRODMAST"
006100                     ORGANIZATION IS INDEXED
006200                     ACCESS IS RANDOM
006300                     RECORD KEY IS PR-PROD-CODE.
006400     SELECT INVMAST  ASSIGN TO "INVMAST"
006500                     ORGANIZATION IS INDEXED
006600                     ACCESS IS RANDOM
006700                     RECORD KEY IS IR-PROD-CODE
006800                     FILE STATUS IS INVMAST-FILE-STATUS.
006900     SELECT STKOLD   ASSIGN TO "STKOLD"
007000                     ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT STKNEW   ASSIGN TO "STKNEW"
007200                     ORGANIZATION IS LINE SEQUENTIAL
007300                     FILE STATUS IS STKNEW-FILE-STATUS.
007400     SELECT BILHDR   ASSIGN TO "BILHDR"
007500                     ORGANIZATION IS LINE SEQUENTIAL
007600                     FILE STATUS IS BILHDR-FILE-STATUS.
007700     SELECT BILITM   ASSIGN TO "BILITM"
007800                     ORGANIZATION IS LINE SEQUENTIAL
007900                     FILE STATUS IS BILITM-FILE-STATUS.
008000     SELECT ERRTRAN  ASSIGN TO "ERRTRAN"
008100                     ORGANIZATION IS LINE SEQUENTIAL
008200                     FILE STATUS IS ERRTRAN-FILE-STATUS.
008300*
008400 DATA DIVISION.
008500*
008600 FILE SECTION.
008700*
008800 FD  SALTRAN.
008900*
009000 01  SALES-TRANSACTION-RECORD       PIC X(60).
009100*
009200 FD  PRODMAST.
009300*
009400 01  PRODUCT-RECORD-AREA.
009500     05  PR-PROD-CODE            PIC X(10).
009600     05  FILLER                  PIC X(72).
009700*
009800 FD  INVMAST.
009900*
010000 01  INVENTORY-RECORD-AREA.
010100     05  IR-PROD-CODE            PIC X(10).
010200     05  FILLER                  PIC X(21).
010300*
010400 FD  STKOLD.
010500*
010600 01  OLD-BATCH-RECORD               PIC X(41).
010700*
010800 FD  STKNEW.
010900*
011000 01  NEW-BATCH-RECORD               PIC X(41).
011100*
011200 FD  BILHDR.
011300*
011400 01  BILL-HEADER-AREA               PIC X(110).
011500*
011600 FD  BILITM.
011700*
011800 01  BILL-ITEM-AREA                 PIC X(80).
011900*
012000 FD  ERRTRAN.
012100*
012200 01  ERROR-TRANSACTION-RECORD       PIC X(60).
012300*
012400 WORKING-STORAGE SECTION.
012500*
012600 COPY "COBOL-COPY-PRODMST.CPY".
012700*
012800 COPY "COBOL-COPY-INVMST.CPY".
012900*
013000 COPY "COBOL-COPY-BATMST.CPY".
013100*
013200 COPY "COBOL-COPY-BATTBL.CPY".
013300*
013400 COPY "COBOL-COPY-BILHDR.CPY".
013500*
013600 COPY "COBOL-COPY-BILITM.CPY".
013700*
013800 01  SWITCHES.
013900     05  SALTRAN-EOF-SWITCH          PIC X   VALUE "N".
014000         88  SALTRAN-EOF                     VALUE "Y".
014100     05  STKOLD-EOF-SWITCH           PIC X   VALUE "N".
014200         88  STKOLD-EOF                      VALUE "Y".
014300     05  BILHDR-EOF-SWITCH           PIC X   VALUE "N".
014400         88  BILHDR-EOF                      VALUE "Y".
014500     05  PROD-FOUND-SWITCH           PIC X   VALUE "Y".
014600         88  PROD-FOUND                      VALUE "Y".
014700     05  INV-FOUND-SWITCH            PIC X   VALUE "Y".
014800         88  INV-FOUND                       VALUE "Y".
014900     05  SALE-VALID-SWITCH           PIC X   VALUE "Y".
015000         88  SALE-VALID                      VALUE "Y".
015100     05  BATCH-SELECTED-SWITCH       PIC X   VALUE "N".
015200         88  BATCH-WAS-SELECTED              VALUE "Y".
015300     05  MORE-DETAIL-LINES-SWITCH    PIC X   VALUE "Y".
015400         88  MORE-DETAIL-LINES               VALUE "Y".
015500     05  FILLER                      PIC X(02).
015600*
015700 01  FILE-STATUS-FIELDS.
015800     05  INVMAST-FILE-STATUS     PIC XX.
015900         88  INVMAST-SUCCESSFUL          VALUE "00".
016000         88  INVMAST-NOT-FOUND           VALUE "23".
016100     05  STKNEW-FILE-STATUS      PIC XX.
016200         88  STKNEW-SUCCESSFUL           VALUE "00".
016300     05  BILHDR-FILE-STATUS      PIC XX.
016400         88  BILHDR-SUCCESSFUL           VALUE "00".
016500     05  BILITM-FILE-STATUS      PIC XX.
016600         88  BILITM-SUCCESSFUL           VALUE "00".
016700     05  ERRTRAN-FILE-STATUS     PIC XX.
016800         88  ERRTRAN-SUCCESSFUL          VALUE "00".
016900     05  FILLER                  PIC X(02).
017000*
017100 01  WS-COUNTERS.
017200     05  WS-NEXT-BILL-SERIAL         PIC 9(07)   COMP.
017300     05  WS-REJECT-COUNT             PIC 9(05)   COMP VALUE ZERO.
017400     05  WS-ITEM-COUNT               PIC 9(03)   COMP VALUE ZERO.
017500     05  WS-LINE-IX                  PIC 9(03)   COMP.
017600     05  WS-BATCH-NEEDED-QTY         PIC 9(07)   COMP.
017700     05  WS-BATCH-REDUCE-QTY         PIC 9(07)   COMP.
017800     05  WS-SUBSCRIPT                PIC 9(04)   COMP.
017900     05  FILLER                      PIC X(02).
018000*
018100 01  SALES-TRANSACTION.
018200     05  ST-RECORD-TYPE              PIC X(01).
018300         88  ST-HEADER-RECORD                VALUE "H".
018400         88  ST-DETAIL-RECORD                VALUE "D".
018500     05  ST-DATA-AREA.
018600         10  ST-TXN-TYPE             PIC X(07).
018700             88  ST-COUNTER-SALE              VALUE "COUNTER".
018800             88  ST-ONLINE-SALE                VALUE "ONLINE ".
018900         10  ST-CUST-ID              PIC X(15).
019000         10  ST-CASH-TENDERED-X      PIC X(11).
019100         10  ST-CASH-TENDERED REDEFINES ST-CASH-TENDERED-X
019200                                     PIC 9(09)V99.
019300         10  ST-PROD-CODE REDEFINES ST-DATA-AREA
019400                                     PIC X(10).
019500         10  FILLER REDEFINES ST-DATA-AREA.
019600             15  FILLER              PIC X(10).
019700             15  ST-QTY-X            PIC X(05).
019800             15  ST-QTY REDEFINES ST-QTY-X
019900                                     PIC 9(05).
020000     05  FILLER                      PIC X(19).
020100*
020200 01  SALE-ITEM-TABLE.
020300     05  SI-ENTRY OCCURS 50 TIMES INDEXED BY SI-IX SI-SX.
020400         10  SI-PROD-CODE            PIC X(10).
020500         10  SI-PROD-NAME            PIC X(30).
020600         10  SI-PROD-UNIT            PIC X(05).
020700         10  SI-DISC-PCT             PIC 9(03)V99.
020800         10  SI-UNIT-PRICE           PIC 9(07)V99.
020900         10  SI-QTY                  PIC 9(05).
021000         10  SI-ITEM-TOTAL           PIC 9(09)V99.
021100         10  SI-DISC-AMT             PIC 9(09)V99.
021200         10  SI-FINAL-PRICE          PIC 9(09)V99.
021300         10  FILLER                  PIC X(04).
021400*
021500 01  WS-SALE-HEADER-WORK.
021600     05  WS-SALE-TXN-TYPE            PIC X(07).
021700     05  WS-SALE-CUST-ID             PIC X(15).
021800     05  WS-SALE-CASH-TENDERED       PIC 9(09)V99.
021900     05  FILLER                      PIC X(02).
022000*
022100 01  WS-DATE-WORK.
022200     05  WS-CURRENT-DATE-6           PIC 9(06).
022300     05  WS-CURRENT-DATE-6R REDEFINES WS-CURRENT-DATE-6.
022400         10  WS-CUR-YY               PIC 9(02).
022500         10  WS-CUR-MM               PIC 9(02).
022600         10  WS-CUR-DD               PIC 9(02).
022700     05  WS-TODAY-DATE                PIC 9(08).
022800     05  WS-TIME-OF-DAY               PIC 9(08).
022900     05  WS-DATETIME-14               PIC 9(14).
023000     05  FILLER                       PIC X(02).
023100*
023200 01  WS-BILL-TOTALS.
023300     05  WS-BILL-SUBTOTAL            PIC 9(09)V99.
023400     05  WS-BILL-DISCOUNT            PIC 9(09)V99.
023500     05  WS-BILL-TOTAL               PIC 9(09)V99.
023600     05  WS-BILL-CHANGE-DUE          PIC 9(09)V99.
023700     05  FILLER                      PIC X(02).
023800*
023900 01  WS-INVENTORY-TOTAL              PIC 9(08).
024000*
024100 PROCEDURE DIVISION.
024200*
024300 000-PROCESS-SALES.
024400*
024500     PERFORM 100-DETERMINE-TODAYS-DATE.
024600     PERFORM 110-LOAD-BATCH-TABLE.
024700     PERFORM 150-DETERMINE-NEXT-BILL-SERIAL.
024800     OPEN INPUT  SALTRAN
024900                 PRODMAST
025000          I-O    INVMAST
025100          EXTEND BILHDR
025200                 BILITM
025300          OUTPUT ERRTRAN.
025400     PERFORM 310-READ-SALES-TRANSACTION.
025500     PERFORM 300-PROCESS-ONE-SALE
025600         UNTIL SALTRAN-EOF.
025700     PERFORM 800-WRITE-BATCH-TABLE.
025800     CLOSE SALTRAN
025900           PRODMAST
026000           INVMAST
026100           BILHDR
026200           BILITM
026300           ERRTRAN.
026400     DISPLAY "SAL2000 - SALES REJECTED: " WS-REJECT-COUNT.
026500     STOP RUN.
026600*
026700 100-DETERMINE-TODAYS-DATE.
026800*
026900     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
027000     IF WS-CUR-YY < 50
027100         COMPUTE WS-TODAY-DATE =
027200             20000000 + (WS-CUR-YY * 10000)
027300                      + (WS-CUR-MM * 100) + WS-CUR-DD
027400     ELSE
027500         COMPUTE WS-TODAY-DATE =
027600             19000000 + (WS-CUR-YY * 10000)
027700                      + (WS-CUR-MM * 100) + WS-CUR-DD.
027800     ACCEPT WS-TIME-OF-DAY FROM TIME.
027900     COMPUTE WS-DATETIME-14 =
028000         (WS-TODAY-DATE * 1000000) + WS-TIME-OF-DAY.
028100*
028200 110-LOAD-BATCH-TABLE.
028300*
028400     MOVE ZERO TO BT-ENTRY-COUNT.
028500     OPEN INPUT STKOLD.
028600     PERFORM 120-READ-OLD-BATCH
028700         UNTIL STKOLD-EOF.
028800     CLOSE STKOLD.
028900*
029000 120-READ-OLD-BATCH.
029100*
029200     READ STKOLD INTO STOCK-BATCH-RECORD
029300         AT END
029400             MOVE "Y" TO STKOLD-EOF-SWITCH.
029500     IF NOT STKOLD-EOF
029600         PERFORM 130-APPEND-BATCH-TO-TABLE.
029700*
029800 130-APPEND-BATCH-TO-TABLE.
029900*
030000     ADD 1 TO BT-ENTRY-COUNT.
030100     SET BT-IX TO BT-ENTRY-COUNT.
030200     MOVE BM-BATCH-ID     TO BT-BATCH-ID (BT-IX).
030300     MOVE BM-PROD-CODE    TO BT-PROD-CODE (BT-IX).
030400     MOVE BM-PURCH-DATE   TO BT-PURCH-DATE (BT-IX).
030500     MOVE BM-BATCH-QTY    TO BT-BATCH-QTY (BT-IX).
030600     MOVE BM-EXP-DATE     TO BT-EXP-DATE (BT-IX).
030700*
030800 150-DETERMINE-NEXT-BILL-SERIAL.
030900*
031000     MOVE ZERO TO WS-NEXT-BILL-SERIAL.
031100     OPEN INPUT BILHDR.
031200     PERFORM 160-READ-OLD-BILL-HEADER
031300         UNTIL BILHDR-EOF.
031400     CLOSE BILHDR.
031500     MOVE "N" TO BILHDR-EOF-SWITCH.
031600*
031700 160-READ-OLD-BILL-HEADER.
031800*
031900     READ BILHDR INTO BILL-HEADER-RECORD
032000         AT END
032100             MOVE "Y" TO BILHDR-EOF-SWITCH.
032200     IF NOT BILHDR-EOF
032300         IF BH-BILL-SERIAL > WS-NEXT-BILL-SERIAL
032400             MOVE BH-BILL-SERIAL TO WS-NEXT-BILL-SERIAL.
032500*
032600 300-PROCESS-ONE-SALE.
032700*
032800     MOVE "Y" TO SALE-VALID-SWITCH.
032900     MOVE ST-TXN-TYPE       TO WS-SALE-TXN-TYPE.
033000     MOVE ST-CUST-ID        TO WS-SALE-CUST-ID.
033100     MOVE ST-CASH-TENDERED  TO WS-SALE-CASH-TENDERED.
033200     PERFORM 330-LOAD-SALE-ITEMS.
033300     IF WS-ITEM-COUNT = ZERO
033400         MOVE "N" TO SALE-VALID-SWITCH.
033500     IF SALE-VALID
033600         PERFORM 400-PRICE-SALE-ITEMS
033700         PERFORM 500-COMPUTE-BILL-TOTALS
033800         IF WS-SALE-CASH-TENDERED < WS-BILL-TOTAL
033900             MOVE "N" TO SALE-VALID-SWITCH.
034000     IF SALE-VALID
034100         ADD 1 TO WS-NEXT-BILL-SERIAL
034200         PERFORM 510-WRITE-BILL-HEADER
034300         PERFORM 520-WRITE-BILL-ITEMS
034400         PERFORM 600-POST-INVENTORY-AND-BATCHES
034500             VARYING SI-IX FROM 1 BY 1
034600                 UNTIL SI-IX > WS-ITEM-COUNT
034700     ELSE
034800         PERFORM 900-REJECT-SALE.
034900*
035000 310-READ-SALES-TRANSACTION.
035100*
035200     READ SALTRAN INTO SALES-TRANSACTION
035300         AT END
035400             MOVE "Y" TO SALTRAN-EOF-SWITCH.
035500*
035600 330-LOAD-SALE-ITEMS.
035700*
035800     MOVE ZERO TO WS-ITEM-COUNT.
035900     MOVE "Y" TO MORE-DETAIL-LINES-SWITCH.
036000     PERFORM 340-LOAD-ONE-SALE-ITEM
036100         UNTIL NOT MORE-DETAIL-LINES.
036200*
036300 340-LOAD-ONE-SALE-ITEM.
036400*
036500     PERFORM 310-READ-SALES-TRANSACTION.
036600     IF SALTRAN-EOF OR ST-HEADER-RECORD
036700         MOVE "N" TO MORE-DETAIL-LINES-SWITCH
036800     ELSE
036900         IF WS-ITEM-COUNT < 50
037000             IF ST-QTY > ZERO
037100                 ADD 1 TO WS-ITEM-COUNT
037200                 SET SI-IX TO WS-ITEM-COUNT
037300                 MOVE ST-PROD-CODE TO SI-PROD-CODE (SI-IX)
037400                 MOVE ST-QTY       TO SI-QTY (SI-IX)
037500             ELSE
037600                 CONTINUE
037700         ELSE
037800             CONTINUE.
037900*
038000 400-PRICE-SALE-ITEMS.
038100*
038200     PERFORM 410-PRICE-ONE-SALE-ITEM
038300         VARYING SI-IX FROM 1 BY 1
038400             UNTIL SI-IX > WS-ITEM-COUNT.
038500*
038600 410-PRICE-ONE-SALE-ITEM.
038700*
038800     MOVE SI-PROD-CODE (SI-IX) TO PR-PROD-CODE.
038900     READ PRODMAST
039000         INVALID KEY
039100             MOVE "N" TO PROD-FOUND-SWITCH
039200         NOT INVALID KEY
039300             MOVE "Y" TO PROD-FOUND-SWITCH.
039400     IF NOT PROD-FOUND
039500         MOVE "N" TO SALE-VALID-SWITCH
039600     ELSE
039700         MOVE PM-PROD-NAME    TO SI-PROD-NAME (SI-IX)
039800         MOVE PM-PROD-UNIT    TO SI-PROD-UNIT (SI-IX)
039900         MOVE PM-PROD-PRICE   TO SI-UNIT-PRICE (SI-IX)
040000         MOVE PM-PROD-DISC-PCT TO SI-DISC-PCT (SI-IX)
040100         MOVE SI-PROD-CODE (SI-IX) TO IR-PROD-CODE
040200         READ INVMAST INTO INVENTORY-MASTER-RECORD
040300             INVALID KEY
040400                 MOVE "N" TO INV-FOUND-SWITCH
040500             NOT INVALID KEY
040600                 MOVE "Y" TO INV-FOUND-SWITCH
040700         IF NOT INV-FOUND
040800             MOVE "N" TO SALE-VALID-SWITCH
040900         ELSE
041000             PERFORM 420-CHECK-AVAILABILITY.
041100*
041200 420-CHECK-AVAILABILITY.
041300*
041400     IF ST-COUNTER-SALE
041500         IF SI-QTY (SI-IX) > IM-SHELF-QTY
041600             MOVE "N" TO SALE-VALID-SWITCH
041700     ELSE
041800         IF SI-QTY (SI-IX) > IM-ONLINE-QTY
041900             MOVE "N" TO SALE-VALID-SWITCH.
042000*
042100 500-COMPUTE-BILL-TOTALS.
042200*
042300     MOVE ZERO TO WS-BILL-SUBTOTAL WS-BILL-DISCOUNT.
042400     PERFORM 505-COMPUTE-ONE-ITEM-TOTAL
042500         VARYING SI-IX FROM 1 BY 1
042600             UNTIL SI-IX > WS-ITEM-COUNT.
042700     COMPUTE WS-BILL-TOTAL = WS-BILL-SUBTOTAL - WS-BILL-DISCOUNT.
042800     COMPUTE WS-BILL-CHANGE-DUE =
042900         WS-SALE-CASH-TENDERED - WS-BILL-TOTAL.
043000*
043100 505-COMPUTE-ONE-ITEM-TOTAL.
043200*
043300     COMPUTE SI-ITEM-TOTAL (SI-IX) ROUNDED =
043400         SI-UNIT-PRICE (SI-IX) * SI-QTY (SI-IX).
043500     COMPUTE SI-DISC-AMT (SI-IX) ROUNDED =
043600         SI-ITEM-TOTAL (SI-IX) * SI-DISC-PCT (SI-IX) / 100.
043700     COMPUTE SI-FINAL-PRICE (SI-IX) =
043800         SI-ITEM-TOTAL (SI-IX) - SI-DISC-AMT (SI-IX).
043900     ADD SI-ITEM-TOTAL (SI-IX) TO WS-BILL-SUBTOTAL.
044000     ADD SI-DISC-AMT (SI-IX)   TO WS-BILL-DISCOUNT.
044100*
044200 510-WRITE-BILL-HEADER.
044300*
044400     MOVE WS-NEXT-BILL-SERIAL TO BH-BILL-SERIAL.
044500     MOVE WS-DATETIME-14      TO BH-DATETIME.
044600     MOVE WS-SALE-TXN-TYPE    TO BH-TXN-TYPE.
044700     MOVE WS-SALE-CUST-ID     TO BH-CUST-ID.
044800     MOVE WS-BILL-SUBTOTAL    TO BH-SUBTOTAL.
044900     MOVE WS-BILL-DISCOUNT    TO BH-DISCOUNT.
045000     MOVE WS-BILL-TOTAL       TO BH-TOTAL.
045100     MOVE WS-SALE-CASH-TENDERED TO BH-CASH-TENDERED.
045200     MOVE WS-BILL-CHANGE-DUE  TO BH-CHANGE-DUE.
045300     MOVE WS-ITEM-COUNT       TO BH-ITEM-COUNT.
045400     WRITE BILL-HEADER-AREA FROM BILL-HEADER-RECORD.
045500     IF NOT BILHDR-SUCCESSFUL
045600         DISPLAY "WRITE ERROR ON BILHDR FOR SERIAL "
045700             WS-NEXT-BILL-SERIAL
045800         DISPLAY "FILE STATUS CODE IS " BILHDR-FILE-STATUS.
045900*
046000 520-WRITE-BILL-ITEMS.
046100*
046200     PERFORM 530-WRITE-ONE-BILL-ITEM
046300         VARYING SI-IX FROM 1 BY 1
046400             UNTIL SI-IX > WS-ITEM-COUNT.
046500*
046600 530-WRITE-ONE-BILL-ITEM.
046700*
046800     MOVE WS-NEXT-BILL-SERIAL    TO BI-BILL-SERIAL.
046900     MOVE SI-PROD-CODE (SI-IX)   TO BI-PROD-CODE.
047000     MOVE SI-PROD-NAME (SI-IX)   TO BI-PROD-NAME.
047100     MOVE SI-PROD-UNIT (SI-IX)   TO BI-PROD-UNIT.
047200     MOVE SI-QTY (SI-IX)         TO BI-QTY-SOLD.
047300     MOVE SI-UNIT-PRICE (SI-IX)  TO BI-UNIT-PRICE.
047400     MOVE SI-DISC-PCT (SI-IX)    TO BI-DISC-PCT.
047500     WRITE BILL-ITEM-AREA FROM BILL-ITEM-RECORD.
047600     IF NOT BILITM-SUCCESSFUL
047700         DISPLAY "WRITE ERROR ON BILITM FOR SERIAL "
047800             WS-NEXT-BILL-SERIAL
047900         DISPLAY "FILE STATUS CODE IS " BILITM-FILE-STATUS.
048000*
048100 600-POST-INVENTORY-AND-BATCHES.
048200*
048300     MOVE SI-PROD-CODE (SI-IX) TO IR-PROD-CODE.
048400     READ INVMAST INTO INVENTORY-MASTER-RECORD
048500         INVALID KEY
048600             MOVE "N" TO INV-FOUND-SWITCH
048700         NOT INVALID KEY
048800             MOVE "Y" TO INV-FOUND-SWITCH.
048900     IF INV-FOUND
049000         IF ST-COUNTER-SALE
049100             SUBTRACT SI-QTY (SI-IX) FROM IM-SHELF-QTY
049200             MOVE SI-QTY (SI-IX) TO WS-BATCH-NEEDED-QTY
049300             PERFORM 700-CONSUME-BATCHES-FOR-ITEM
049400                 UNTIL WS-BATCH-NEEDED-QTY = ZERO
049500         ELSE
049600             SUBTRACT SI-QTY (SI-IX) FROM IM-ONLINE-QTY
049700         REWRITE INVENTORY-RECORD-AREA
049800             FROM INVENTORY-MASTER-RECORD
049900         PERFORM 9100-CHECK-REORDER-LEVEL.
050000*
050100 700-CONSUME-BATCHES-FOR-ITEM.
050200*
050300     MOVE "N" TO BATCH-SELECTED-SWITCH.
050400     IF FIFO-OVERRIDE-SWITCH
050500         PERFORM 710-SELECT-BATCH-FIFO
050600     ELSE
050700         PERFORM 720-SELECT-BATCH-EXPIRY-PRIORITY.
050800     IF BATCH-WAS-SELECTED
050900         IF BT-BATCH-QTY (BT-SX) < WS-BATCH-NEEDED-QTY
051000             MOVE BT-BATCH-QTY (BT-SX) TO WS-BATCH-REDUCE-QTY
051100         ELSE
051200             MOVE WS-BATCH-NEEDED-QTY TO WS-BATCH-REDUCE-QTY
051300         SUBTRACT WS-BATCH-REDUCE-QTY FROM BT-BATCH-QTY (BT-SX)
051400         SUBTRACT WS-BATCH-REDUCE-QTY FROM WS-BATCH-NEEDED-QTY
051500         DISPLAY "[BATCH] Reduced " WS-BATCH-REDUCE-QTY
051600             " from batch: " BT-BATCH-ID (BT-SX)
051700             " (Expiry: " BT-EXP-DATE (BT-SX) ")"
051800     ELSE
051900         DISPLAY "[ERROR] No selectable batch for product: "
052000             SI-PROD-CODE (SI-IX)
052100         MOVE ZERO TO WS-BATCH-NEEDED-QTY.
052200*
052300 710-SELECT-BATCH-FIFO.
052400*
052500     MOVE ZERO TO WS-SUBSCRIPT.
052600     PERFORM 711-TEST-ONE-BATCH-FOR-FIFO
052700         VARYING BT-IX FROM 1 BY 1
052800             UNTIL BT-IX > BT-ENTRY-COUNT.
052900*
053000 711-TEST-ONE-BATCH-FOR-FIFO.
053100*
053200     IF BT-PROD-CODE (BT-IX) = SI-PROD-CODE (SI-IX)
053300             AND BT-BATCH-QTY (BT-IX) > ZERO
053400             AND BT-EXP-DATE (BT-IX) NOT < WS-TODAY-DATE
053500         IF NOT BATCH-WAS-SELECTED
053600                 OR BT-PURCH-DATE (BT-IX) < BT-PURCH-DATE (BT-SX)
053700             SET BT-SX TO BT-IX
053800             MOVE "Y" TO BATCH-SELECTED-SWITCH.
053900*
054000 720-SELECT-BATCH-EXPIRY-PRIORITY.
054100*
054200     PERFORM 730-FIND-OLDEST-BATCH.
054300     PERFORM 740-FIND-EARLIEST-EXPIRY-BATCH.
054400     IF BATCH-WAS-SELECTED
054500         IF WS-SUBSCRIPT NOT = ZERO
054600                 AND BT-SX NOT = WS-SUBSCRIPT
054700             IF BT-EXP-DATE (BT-SX) < BT-EXP-DATE (WS-SUBSCRIPT)
054800                 CONTINUE
054900             ELSE
055000                 SET BT-SX TO WS-SUBSCRIPT.
055100*
055200 730-FIND-OLDEST-BATCH.
055300*
055400     MOVE ZERO TO WS-SUBSCRIPT.
055500     MOVE "N" TO BATCH-SELECTED-SWITCH.
055600     PERFORM 731-TEST-ONE-BATCH-FOR-OLDEST
055700         VARYING BT-IX FROM 1 BY 1
055800             UNTIL BT-IX > BT-ENTRY-COUNT.
055900     IF BATCH-WAS-SELECTED
056000         SET WS-SUBSCRIPT TO BT-SX.
056100*
056200 731-TEST-ONE-BATCH-FOR-OLDEST.
056300*
056400     IF BT-PROD-CODE (BT-IX) = SI-PROD-CODE (SI-IX)
056500             AND BT-BATCH-QTY (BT-IX) > ZERO
056600             AND BT-EXP-DATE (BT-IX) NOT < WS-TODAY-DATE
056700         IF NOT BATCH-WAS-SELECTED
056800                 OR BT-PURCH-DATE (BT-IX) < BT-PURCH-DATE (BT-SX)
056900             SET BT-SX TO BT-IX
057000             MOVE "Y" TO BATCH-SELECTED-SWITCH.
057100*
057200 740-FIND-EARLIEST-EXPIRY-BATCH.
057300*
057400     MOVE "N" TO BATCH-SELECTED-SWITCH.
057500     PERFORM 741-TEST-ONE-BATCH-FOR-EXPIRY
057600         VARYING BT-IX FROM 1 BY 1
057700             UNTIL BT-IX > BT-ENTRY-COUNT.
057800*
057900 741-TEST-ONE-BATCH-FOR-EXPIRY.
058000*
058100     IF BT-PROD-CODE (BT-IX) = SI-PROD-CODE (SI-IX)
058200             AND BT-BATCH-QTY (BT-IX) > ZERO
058300             AND BT-EXP-DATE (BT-IX) NOT < WS-TODAY-DATE
058400         IF NOT BATCH-WAS-SELECTED
058500                 OR BT-EXP-DATE (BT-IX) < BT-EXP-DATE (BT-SX)
058600             SET BT-SX TO BT-IX
058700             MOVE "Y" TO BATCH-SELECTED-SWITCH.
058800*
058900 800-WRITE-BATCH-TABLE.
059000*
059100     OPEN OUTPUT STKNEW.
059200     PERFORM 810-WRITE-ONE-BATCH-RECORD
059300         VARYING BT-IX FROM 1 BY 1
059400             UNTIL BT-IX > BT-ENTRY-COUNT.
059500     CLOSE STKNEW.
059600*
059700 810-WRITE-ONE-BATCH-RECORD.
059800*
059900     MOVE BT-BATCH-ID (BT-IX)     TO BM-BATCH-ID.
060000     MOVE BT-PROD-CODE (BT-IX)    TO BM-PROD-CODE.
060100     MOVE BT-PURCH-DATE (BT-IX)   TO BM-PURCH-DATE.
060200     MOVE BT-BATCH-QTY (BT-IX)    TO BM-BATCH-QTY.
060300     MOVE BT-EXP-DATE (BT-IX)     TO BM-EXP-DATE.
060400     WRITE NEW-BATCH-RECORD FROM STOCK-BATCH-RECORD.
060500     IF NOT STKNEW-SUCCESSFUL
060600         DISPLAY "WRITE ERROR ON STKNEW FOR BATCH " BM-BATCH-ID
060700         DISPLAY "FILE STATUS CODE IS " STKNEW-FILE-STATUS.
060800*
060900 900-REJECT-SALE.
061000*
061100     ADD 1 TO WS-REJECT-COUNT.
061200     WRITE ERROR-TRANSACTION-RECORD FROM SALES-TRANSACTION.
061300     IF NOT ERRTRAN-SUCCESSFUL
061400         DISPLAY "WRITE ERROR ON ERRTRAN FOR TXN TYPE "
061500             WS-SALE-TXN-TYPE
061600         DISPLAY "FILE STATUS CODE IS " ERRTRAN-FILE-STATUS.
061700*
061800 9100-CHECK-REORDER-LEVEL.
061900*
062000     COMPUTE WS-INVENTORY-TOTAL =
062100         IM-SHELF-QTY + IM-STORE-QTY + IM-ONLINE-QTY.
062200     DISPLAY "[INFO] Inventory updated for product: "
062300         SI-PROD-CODE (SI-IX) " | Total: " WS-INVENTORY-TOTAL.
062400     IF WS-INVENTORY-TOTAL < 50
062500         DISPLAY "[ALERT] Low stock for product: "
062600             SI-PROD-CODE (SI-IX)
062700             " | Current: " WS-INVENTORY-TOTAL
062800             " | Reorder required!".
