000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    RPT4000.
000400*
000500 AUTHOR.        J H PATEL.
000600*
000700 INSTALLATION.  SYOS RETAIL SYSTEMS - DATA PROCESSING.
000800*
000900 DATE-WRITTEN.  OCTOBER 1991.
001000*
001100 DATE-COMPILED.
001200*
001300 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400*
001500*****************************************************************
001600*  RPT4000  --  STOCK BATCH REPORT
001700*-----------------------------------------------------------------
001800*  READS THE STOCK BATCH MASTER SEQUENTIALLY AND LISTS EVERY
001900*  BATCH ON HAND WITH ITS EXPIRY STATUS.  A BATCH IS EXPIRED IF
002000*  ITS EXPIRY DATE HAS ALREADY PASSED, EXPIRING SOON IF FEWER
002100*  THAN 30 CALENDAR DAYS REMAIN, OTHERWISE OK.  THE DAY COUNT IS
002200*  A TRUE JULIAN DAY NUMBER (FLIEGEL/VAN FLANDERN CONVERSION) SO
002300*  THE 30-DAY WINDOW HOLDS ACROSS MONTH AND YEAR BOUNDARIES --
002400*  NO ACCRUAL-STYLE 30/360 SHORTCUT IS USED HERE.
002500*-----------------------------------------------------------------
002600*  CHANGE LOG
002700*  91-10-07  JHP  ORIGINAL PROGRAM, REQUEST OPS-91-092.
002800*  93-08-04  JHP  BM-BATCH-ID CHANGED FROM 9(7) TO X(8) TO MATCH
002900*                 STOCK-BATCH-RECORD LAYOUT CHANGE.
003000*  98-11-30  DWH  Y2K -- BOTH THE RUN DATE AND EXPIRY-DATE COMPARE
003100*                 NOW USES THE FULL 4-DIGIT CENTURY YEAR.
003200*                 REQUEST Y2K-98-041.
003300*  99-04-06  JHP  REPLACED THE 30/360 DAY-COUNT APPROXIMATION WITH
003400*                 AN EXACT JULIAN-DAY-NUMBER CALENDAR DIFFERENCE.
003500*                 QA FOUND BATCHES EXPIRING JUST AFTER A MONTH END
003600*                 WERE NOT FLAGGED EXPIRING SOON.  REQ OPS-99-014.
003700*  01-05-22  JHP  CONFIRMED THE JULIAN-DAY-NUMBER ROUTINE HANDLES
003800*                 THE FEB-29 2000 LEAP DAY CORRECTLY DURING YEAR-
003900*                 END AUDIT.  NO CODE CHANGE.  REQUEST OPS-01-026.
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200*
004300 CONFIGURATION SECTION.
004400*
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900*
005000 FILE-CONTROL.
005100*
005200     SELECT STKOLD   ASSIGN TO "STKOLD"
005300                     ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT PRODMAST ASSIGN TO "PRODMAST"
005500                     ORGANIZATION IS INDEXED
005600                     ACCESS IS RANDOM
005700                     RECORD KEY IS PM-PROD-CODE
005800                     FILE STATUS IS PRODMAST-FILE-STATUS.
005900     SELECT STOKRPT  ASSIGN TO "STOKRPT"
006000                     ORGANIZATION IS LINE SEQUENTIAL.
006100*
006200 DATA DIVISION.
006300*
006400 FILE SECTION.
006500*
006600 FD  STKOLD.
006700*
006800 01  STOCK-BATCH-AREA               PIC X(41).
006900*
007000 FD  PRODMAST.
007100*
007200 01  PRODUCT-MASTER-AREA            PIC X(82).
007300*
007400 FD  STOKRPT.
007500*
007600 01  PRINT-AREA                     PIC X(80).
007700*
007800 WORKING-STORAGE SECTION.
007900*
008000 COPY "COBOL-COPY-BATMST.CPY".
008100*
008200 COPY "COBOL-COPY-PRODMST.CPY".
008300*
008400 77  STKOLD-EOF-SWITCH               PIC X       VALUE "N".
008500     88  STKOLD-EOF                              VALUE "Y".
008600 77  PROD-FOUND-SWITCH               PIC X       VALUE "N".
008700     88  PROD-FOUND                              VALUE "Y".
008800*
008900 01  FILE-STATUS-FIELDS.
009000     05  PRODMAST-FILE-STATUS        PIC X(02).
009100     05  FILLER                      PIC X(02).
009200*
009300 01  WS-PRINT-COUNTERS.
009400     05  LINE-COUNT                  PIC S9(03)  COMP VALUE +99.
009500     05  LINES-ON-PAGE               PIC S9(03)  COMP VALUE +55.
009600     05  FILLER                      PIC X(02).
009700*
009800 01  WS-DATE-WORK.
009900     05  WS-CURRENT-DATE-6           PIC 9(06).
010000     05  WS-CURRENT-DATE-6R REDEFINES WS-CURRENT-DATE-6.
010100         10  WS-CUR-YY               PIC 9(02).
010200         10  WS-CUR-MM               PIC 9(02).
010300         10  WS-CUR-DD               PIC 9(02).
010400     05  WS-TODAY-DATE                PIC 9(08).
010500     05  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
010600         10  WS-TODAY-CCYY            PIC 9(04).
010700         10  WS-TODAY-MM              PIC 9(02).
010800         10  WS-TODAY-DD              PIC 9(02).
010900     05  FILLER                       PIC X(02).
011000*
011100 01  WS-EXPIRY-WORK.
011200     05  WS-EXP-DATE-WORK             PIC 9(08).
011300     05  WS-EXP-DATE-WORK-R REDEFINES WS-EXP-DATE-WORK.
011400         10  WS-EXP-CCYY              PIC 9(04).
011500         10  WS-EXP-MM                PIC 9(02).
011600         10  WS-EXP-DD                PIC 9(02).
011700     05  WS-TODAY-DAY-COUNT           PIC S9(07)  COMP.
011800     05  WS-EXPIRY-DAY-COUNT          PIC S9(07)  COMP.
011900     05  WS-DAYS-TO-EXPIRY            PIC S9(07)  COMP.
012000     05  WS-STATUS-TEXT               PIC X(14).
012100     05  FILLER                       PIC X(02).
012200*
012300*    WS-JULIAN-WORK IS SHARED SCRATCH FOR THE JULIAN-DAY-NUMBER
012400*    CONVERSION PERFORMED BY 060-COMPUTE-JULIAN-DAY-NUMBER.  THE
012500*    CALLER LOADS WS-JDN-IN-CCYY/MM/DD AND READS THE ANSWER BACK
012600*    FROM WS-JDN-RESULT.
012700*
012800 01  WS-JULIAN-WORK.
012900     05  WS-JDN-IN-CCYY               PIC 9(04).
013000     05  WS-JDN-IN-MM                 PIC 9(02).
013100     05  WS-JDN-IN-DD                 PIC 9(02).
013200     05  WS-JDN-A                     PIC S9(04)  COMP.
013300     05  WS-JDN-Y                     PIC S9(06)  COMP.
013400     05  WS-JDN-M                     PIC S9(04)  COMP.
013500     05  WS-JDN-TERM1                 PIC S9(09)  COMP.
013600     05  WS-JDN-TERM2                 PIC S9(09)  COMP.
013700     05  WS-JDN-TERM3                 PIC S9(09)  COMP.
013800     05  WS-JDN-TERM4                 PIC S9(09)  COMP.
013900     05  WS-JDN-RESULT                PIC S9(09)  COMP.
014000     05  FILLER                       PIC X(02).
014100*
014200 01  WS-REPORT-TOTALS.
014300     05  WS-TOTAL-BATCHES            PIC 9(07)   COMP.
014400     05  FILLER                      PIC X(02).
014500*
014600 01  HEADING-LINE-1.
014700     05  FILLER          PIC X(20)   VALUE "SYOS RETAIL SYSTEMS".
014800     05  FILLER          PIC X(40)   VALUE SPACE.
014900     05  HL1-RUN-DATE    PIC 9(08).
015000     05  FILLER          PIC X(12)   VALUE SPACE.
015100*
015200 01  HEADING-LINE-2.
015300     05  FILLER    PIC X(30) VALUE "STOCK BATCH REPORT".
015400     05  FILLER          PIC X(50)   VALUE SPACE.
015500*
015600 01  HEADING-LINE-3.
015700     05  FILLER          PIC X(08)   VALUE "BATCH ID".
015800     05  FILLER          PIC X(02)   VALUE SPACE.
015900     05  FILLER          PIC X(20)   VALUE "PRODUCT NAME".
016000     05  FILLER          PIC X(02)   VALUE SPACE.
016100     05  FILLER          PIC X(10)   VALUE "PURCH DATE".
016200     05  FILLER          PIC X(02)   VALUE SPACE.
016300     05  FILLER          PIC X(08)   VALUE "QTY".
016400     05  FILLER          PIC X(02)   VALUE SPACE.
016500     05  FILLER          PIC X(10)   VALUE "EXP DATE".
016600     05  FILLER          PIC X(02)   VALUE SPACE.
016700     05  FILLER          PIC X(14)   VALUE "STATUS".
016800*
016900 01  DASHED-LINE.
017000     05  FILLER          PIC X(80)   VALUE ALL "-".
017100*
017200 01  DETAIL-LINE.
017300     05  DL-BATCH-ID     PIC X(08).
017400     05  FILLER          PIC X(02)   VALUE SPACE.
017500     05  DL-PROD-NAME    PIC X(20).
017600     05  FILLER          PIC X(02)   VALUE SPACE.
017700     05  DL-PURCH-DATE   PIC 9(08).
017800     05  FILLER          PIC X(04)   VALUE SPACE.
017900     05  DL-QTY          PIC ZZZ,ZZ9.
018000     05  FILLER          PIC X(03)   VALUE SPACE.
018100     05  DL-EXP-DATE     PIC 9(08).
018200     05  FILLER          PIC X(04)   VALUE SPACE.
018300     05  DL-STATUS       PIC X(14).
018400*
018500 01  TOTAL-BATCHES-LINE.
018600     05  FILLER          PIC X(20)  VALUE "TOTAL BATCHES:".
018700     05  TBL-COUNT       PIC ZZZ,ZZ9.
018800     05  FILLER          PIC X(53)   VALUE SPACE.
018900*
019000 01  FOOTER-LINE.
019100     05  FILLER         PIC X(23)  VALUE "--- End of Report ---".
019200     05  FILLER          PIC X(57)   VALUE SPACE.
019300*
019400 PROCEDURE DIVISION.
019500*
019600 000-PREPARE-STOCK-REPORT.
019700*
019800     OPEN INPUT  STKOLD.
019900     OPEN INPUT  PRODMAST.
020000     OPEN OUTPUT STOKRPT.
020100     MOVE ZERO TO WS-TOTAL-BATCHES.
020200     PERFORM 050-DETERMINE-TODAYS-DATE.
020300     PERFORM 200-FORMAT-REPORT-HEADING.
020400     PERFORM 100-READ-STOCK-BATCH.
020500     PERFORM 300-PROCESS-ONE-BATCH
020600         UNTIL STKOLD-EOF.
020700     PERFORM 700-PRINT-REPORT-TOTALS.
020800     CLOSE STKOLD PRODMAST STOKRPT.
020900     STOP RUN.
021000*
021100 050-DETERMINE-TODAYS-DATE.
021200*
021300     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
021400     IF WS-CUR-YY < 50
021500         COMPUTE WS-TODAY-DATE = 20000000
021600             + (WS-CUR-YY * 10000) + (WS-CUR-MM * 100)
021700             + WS-CUR-DD
021800     ELSE
021900         COMPUTE WS-TODAY-DATE = 19000000
022000             + (WS-CUR-YY * 10000) + (WS-CUR-MM * 100)
022100             + WS-CUR-DD.
022200     MOVE WS-TODAY-CCYY TO WS-JDN-IN-CCYY.
022300     MOVE WS-TODAY-MM   TO WS-JDN-IN-MM.
022400     MOVE WS-TODAY-DD   TO WS-JDN-IN-DD.
022500     PERFORM 060-COMPUTE-JULIAN-DAY-NUMBER.
022600     MOVE WS-JDN-RESULT TO WS-TODAY-DAY-COUNT.
022700*
022800*    060-COMPUTE-JULIAN-DAY-NUMBER TAKES A CCYY/MM/DD DATE IN
022900*    WS-JDN-IN-CCYY/MM/DD AND RETURNS AN ABSOLUTE JULIAN DAY
023000*    NUMBER IN WS-JDN-RESULT.  EACH DIVISION IS COMPUTED INTO
023100*    ITS OWN INTEGER COMP FIELD SO IT TRUNCATES BEFORE THE NEXT
023200*    TERM IS ADDED IN, MATCHING THE PUBLISHED ALGORITHM.
023300*
023400 060-COMPUTE-JULIAN-DAY-NUMBER.
023500*
023600     COMPUTE WS-JDN-A = (14 - WS-JDN-IN-MM) / 12.
023700     COMPUTE WS-JDN-Y = WS-JDN-IN-CCYY + 4800 - WS-JDN-A.
023800     COMPUTE WS-JDN-M =
023900         WS-JDN-IN-MM + (12 * WS-JDN-A) - 3.
024000     COMPUTE WS-JDN-TERM1 = ((153 * WS-JDN-M) + 2) / 5.
024100     COMPUTE WS-JDN-TERM2 = WS-JDN-Y / 4.
024200     COMPUTE WS-JDN-TERM3 = WS-JDN-Y / 100.
024300     COMPUTE WS-JDN-TERM4 = WS-JDN-Y / 400.
024400     COMPUTE WS-JDN-RESULT =
024500         WS-JDN-IN-DD + WS-JDN-TERM1 + (365 * WS-JDN-Y)
024600         + WS-JDN-TERM2 - WS-JDN-TERM3 + WS-JDN-TERM4 - 32045.
024700*
024800 100-READ-STOCK-BATCH.
024900*
025000     READ STKOLD INTO STOCK-BATCH-RECORD
025100         AT END
025200             MOVE "Y" TO STKOLD-EOF-SWITCH.
025300*
025400 200-FORMAT-REPORT-HEADING.
025500*
025600     MOVE WS-TODAY-DATE TO HL1-RUN-DATE.
025700     MOVE HEADING-LINE-1 TO PRINT-AREA.
025800     WRITE PRINT-AREA AFTER ADVANCING PAGE.
025900     MOVE HEADING-LINE-2 TO PRINT-AREA.
026000     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
026100     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
026200     MOVE HEADING-LINE-3 TO PRINT-AREA.
026300     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
026400     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
026500     MOVE +0 TO LINE-COUNT.
026600*
026700 300-PROCESS-ONE-BATCH.
026800*
026900     PERFORM 400-DETERMINE-BATCH-STATUS.
027000     PERFORM 500-LOOKUP-PRODUCT-NAME.
027100     PERFORM 550-PRINT-BATCH-LINE.
027200     PERFORM 100-READ-STOCK-BATCH.
027300*
027400 400-DETERMINE-BATCH-STATUS.
027500*
027600     MOVE BM-EXP-DATE TO WS-EXP-DATE-WORK.
027700     MOVE WS-EXP-CCYY TO WS-JDN-IN-CCYY.
027800     MOVE WS-EXP-MM   TO WS-JDN-IN-MM.
027900     MOVE WS-EXP-DD   TO WS-JDN-IN-DD.
028000     PERFORM 060-COMPUTE-JULIAN-DAY-NUMBER.
028100     MOVE WS-JDN-RESULT TO WS-EXPIRY-DAY-COUNT.
028200     COMPUTE WS-DAYS-TO-EXPIRY =
028300         WS-EXPIRY-DAY-COUNT - WS-TODAY-DAY-COUNT.
028400     IF WS-DAYS-TO-EXPIRY < 0
028500         MOVE "EXPIRED"       TO WS-STATUS-TEXT
028600     ELSE
028700         IF WS-DAYS-TO-EXPIRY < 30
028800             MOVE "EXPIRING SOON" TO WS-STATUS-TEXT
028900         ELSE
029000             MOVE "OK"            TO WS-STATUS-TEXT.
029100*
029200 500-LOOKUP-PRODUCT-NAME.
029300*
029400     MOVE "N" TO PROD-FOUND-SWITCH.
029500     MOVE BM-PROD-CODE TO PM-PROD-CODE.
029600     READ PRODMAST INTO PRODUCT-MASTER-RECORD
029700         INVALID KEY
029800             MOVE "N" TO PROD-FOUND-SWITCH
029900         NOT INVALID KEY
030000             MOVE "Y" TO PROD-FOUND-SWITCH.
030100     IF NOT PROD-FOUND
030200         MOVE SPACE TO PM-PROD-NAME.
030300*
030400 550-PRINT-BATCH-LINE.
030500*
030600     IF LINE-COUNT > LINES-ON-PAGE
030700         PERFORM 200-FORMAT-REPORT-HEADING.
030800     MOVE BM-BATCH-ID          TO DL-BATCH-ID.
030900     MOVE PM-PROD-NAME (1:20)  TO DL-PROD-NAME.
031000     MOVE BM-PURCH-DATE        TO DL-PURCH-DATE.
031100     MOVE BM-BATCH-QTY         TO DL-QTY.
031200     MOVE BM-EXP-DATE          TO DL-EXP-DATE.
031300     MOVE WS-STATUS-TEXT       TO DL-STATUS.
031400     MOVE DETAIL-LINE TO PRINT-AREA.
031500     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
031600     ADD 1 TO LINE-COUNT.
031700     ADD 1 TO WS-TOTAL-BATCHES.
031800*
031900 700-PRINT-REPORT-TOTALS.
032000*
032100     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
032200     MOVE WS-TOTAL-BATCHES TO TBL-COUNT.
032300     MOVE TOTAL-BATCHES-LINE TO PRINT-AREA.
032400     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
032500     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
032600     MOVE FOOTER-LINE TO PRINT-AREA.
032700     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
