000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    RPT5000.
000400*
000500 AUTHOR.        R T JOHNSON.
000600*
000700 INSTALLATION.  SYOS RETAIL SYSTEMS - DATA PROCESSING.
000800*
000900 DATE-WRITTEN.  NOVEMBER 1991.
001000*
001100 DATE-COMPILED.
001200*
001300 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400*
001500*****************************************************************
001600*  RPT5000  --  BILL REPORT
001700*-----------------------------------------------------------------
001800*  LISTS EVERY BILL WRITTEN TO BILHDR BY SAL2000 SINCE THE FILE
001900*  WAS LAST EMPTIED, WITH RUNNING TOTAL BILL COUNT AND TOTAL
002000*  SALES AMOUNT.  COUNTER SALES CARRY NO CUSTOMER ID, PRINTED
002100*  AS "N/A".
002200*-----------------------------------------------------------------
002300*  CHANGE LOG
002400*  91-11-04  RTJ  ORIGINAL PROGRAM, REQUEST OPS-91-104.
002500*  94-02-08  MDK  ADDED TOTAL SALES TRAILER PER REQUEST
002600*                 ACCTG-94-011.
002700*  99-01-12  DWH  Y2K -- BH-DATETIME NOW CARRIES A 4-DIGIT
002800*                 CENTURY YEAR (SEE COBOL-COPY-BILHDR.CPY),
002900*                 HEADING DATE STAMP REVIEWED AND CLEARED.
003000*  99-01-12  DWH  REQ 99-004 -- DL-DATETIME WIDENED TO PIC
003100*                 9(14) TO MATCH THE EXPANDED BH-DATETIME.
003200*  00-02-03  DWH  Y2K WRAP-UP -- CONFIRMED BH-DATETIME AND
003300*                 DL-DATETIME CARRY THE 4-DIGIT CENTURY CORRECTLY
003400*                 THROUGH THE ROLLOVER.  NO CODE CHANGE.  REQUEST
003500*                 Y2K-00-003.
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800*
003900 CONFIGURATION SECTION.
004000*
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500*
004600 FILE-CONTROL.
004700*
004800     SELECT BILHDR   ASSIGN TO "BILHDR"
004900                     ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT BILLRPT  ASSIGN TO "BILLRPT"
005100                     ORGANIZATION IS LINE SEQUENTIAL.
005200*
005300 DATA DIVISION.
005400*
005500 FILE SECTION.
005600*
005700 FD  BILHDR.
005800*
005900 01  BILL-HEADER-AREA               PIC X(110).
006000*
006100 FD  BILLRPT.
006200*
006300 01  PRINT-AREA                     PIC X(80).
006400*
006500 WORKING-STORAGE SECTION.
006600*
006700 COPY "COBOL-COPY-BILHDR.CPY".
006800*
006900 01  SWITCHES.
007000     05  BILHDR-EOF-SWITCH           PIC X   VALUE "N".
007100         88  BILHDR-EOF                      VALUE "Y".
007200     05  FILLER                      PIC X(03).
007300*
007400 01  WS-PRINT-COUNTERS.
007500     05  LINE-COUNT                  PIC S9(03)  COMP VALUE +99.
007600     05  LINES-ON-PAGE               PIC S9(03)  COMP VALUE +55.
007700     05  FILLER                      PIC X(02).
007800*
007900 01  WS-DATE-WORK.
008000     05  WS-CURRENT-DATE-6           PIC 9(06).
008100     05  WS-CURRENT-DATE-6R REDEFINES WS-CURRENT-DATE-6.
008200         10  WS-CUR-YY               PIC 9(02).
008300         10  WS-CUR-MM               PIC 9(02).
008400         10  WS-CUR-DD               PIC 9(02).
008500     05  WS-TODAY-DATE                PIC 9(08).
008600     05  FILLER                       PIC X(02).
008700*
008800 01  WS-DATETIME-WORK.
008900     05  WS-BILL-DATETIME             PIC 9(14).
009000     05  WS-BILL-DATETIME-R REDEFINES WS-BILL-DATETIME.
009100         10  WS-DT-CCYYMMDD           PIC 9(08).
009200         10  WS-DT-HHMMSS             PIC 9(06).
009300     05  WS-CUST-DISPLAY              PIC X(15).
009400     05  FILLER                       PIC X(02).
009500*
009600 01  WS-REPORT-TOTALS.
009700     05  WS-TOTAL-BILLS              PIC 9(07)   COMP.
009800     05  WS-TOTAL-SALES              PIC S9(09)V99.
009900     05  FILLER                      PIC X(02).
010000*
010100 01  HEADING-LINE-1.
010200     05  FILLER          PIC X(20)   VALUE "SYOS RETAIL SYSTEMS".
010300     05  FILLER          PIC X(40)   VALUE SPACE.
010400     05  HL1-RUN-DATE    PIC 9(08).
010500     05  HL1-RUN-DATE-R REDEFINES HL1-RUN-DATE.
010600         10  HL1-RUN-CCYY             PIC 9(04).
010700         10  HL1-RUN-MM               PIC 9(02).
010800         10  HL1-RUN-DD               PIC 9(02).
010900     05  HL1-RUN-DATE-DISP PIC X(10)   VALUE SPACE.
011000     05  FILLER          PIC X(02)   VALUE SPACE.
011100*
011200 01  HEADING-LINE-2.
011300     05  FILLER    PIC X(30) VALUE "BILL REPORT".
011400     05  FILLER          PIC X(50)   VALUE SPACE.
011500*
011600 01  HEADING-LINE-3.
011700     05  FILLER          PIC X(08)   VALUE "BILL NO".
011800     05  FILLER          PIC X(02)   VALUE SPACE.
011900     05  FILLER          PIC X(16)   VALUE "DATE / TIME".
012000     05  FILLER          PIC X(02)   VALUE SPACE.
012100     05  FILLER          PIC X(08)   VALUE "TYPE".
012200     05  FILLER          PIC X(02)   VALUE SPACE.
012300     05  FILLER          PIC X(12)   VALUE "SUBTOTAL".
012400     05  FILLER          PIC X(12)   VALUE "DISCOUNT".
012500     05  FILLER          PIC X(12)   VALUE "TOTAL".
012600     05  FILLER          PIC X(15)   VALUE "CUSTOMER ID".
012700*
012800 01  DASHED-LINE.
012900     05  FILLER          PIC X(80)   VALUE ALL "-".
013000*
013100 01  DETAIL-LINE.
013200     05  DL-BILL-SERIAL  PIC ZZZZZZ9.
013300     05  FILLER          PIC X(01)   VALUE SPACE.
013400     05  DL-BILL-DATE    PIC 9(08).
013500     05  FILLER          PIC X(01)   VALUE SPACE.
013600     05  DL-BILL-TIME    PIC 9(06).
013700     05  FILLER          PIC X(01)   VALUE SPACE.
013800     05  DL-TXN-TYPE     PIC X(08).
013900     05  DL-SUBTOTAL     PIC ZZ,ZZZ,ZZ9.99.
014000     05  FILLER          PIC X(01)   VALUE SPACE.
014100     05  DL-DISCOUNT     PIC ZZ,ZZZ,ZZ9.99.
014200     05  FILLER          PIC X(01)   VALUE SPACE.
014300     05  DL-TOTAL        PIC ZZ,ZZZ,ZZ9.99.
014400     05  FILLER          PIC X(01)   VALUE SPACE.
014500     05  DL-CUST-ID      PIC X(15).
014600*
014700 01  TOTAL-BILLS-LINE.
014800     05  FILLER          PIC X(20)  VALUE "TOTAL BILLS:".
014900     05  TBL-COUNT       PIC ZZZ,ZZ9.
015000     05  FILLER          PIC X(53)   VALUE SPACE.
015100*
015200 01  TOTAL-SALES-LINE.
015300     05  FILLER          PIC X(20)  VALUE "TOTAL SALES:".
015400     05  TSL-AMOUNT      PIC ZZ,ZZZ,ZZ9.99.
015500     05  FILLER          PIC X(47)   VALUE SPACE.
015600*
015700 01  FOOTER-LINE.
015800     05  FILLER         PIC X(23)  VALUE "--- End of Report ---".
015900     05  FILLER          PIC X(57)   VALUE SPACE.
016000*
016100 PROCEDURE DIVISION.
016200*
016300 000-PREPARE-BILL-REPORT.
016400*
016500     OPEN INPUT  BILHDR.
016600     OPEN OUTPUT BILLRPT.
016700     MOVE ZERO TO WS-TOTAL-BILLS.
016800     MOVE ZERO TO WS-TOTAL-SALES.
016900     PERFORM 050-DETERMINE-TODAYS-DATE.
017000     PERFORM 200-FORMAT-REPORT-HEADING.
017100     PERFORM 100-READ-BILL-HEADER.
017200     PERFORM 300-PROCESS-ONE-BILL
017300         UNTIL BILHDR-EOF.
017400     PERFORM 700-PRINT-REPORT-TOTALS.
017500     CLOSE BILHDR BILLRPT.
017600     STOP RUN.
017700*
017800 050-DETERMINE-TODAYS-DATE.
017900*
018000     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
018100     IF WS-CUR-YY < 50
018200         COMPUTE WS-TODAY-DATE = 20000000
018300             + (WS-CUR-YY * 10000) + (WS-CUR-MM * 100)
018400             + WS-CUR-DD
018500     ELSE
018600         COMPUTE WS-TODAY-DATE = 19000000
018700             + (WS-CUR-YY * 10000) + (WS-CUR-MM * 100)
018800             + WS-CUR-DD.
018900*
019000 100-READ-BILL-HEADER.
019100*
019200     READ BILHDR INTO BILL-HEADER-RECORD
019300         AT END
019400             MOVE "Y" TO BILHDR-EOF-SWITCH.
019500*
019600 200-FORMAT-REPORT-HEADING.
019700*
019800     MOVE WS-TODAY-DATE TO HL1-RUN-DATE.
019900     MOVE HL1-RUN-MM   TO HL1-RUN-DATE-DISP (1:2).
020000     MOVE "/"         TO HL1-RUN-DATE-DISP (3:1).
020100     MOVE HL1-RUN-DD   TO HL1-RUN-DATE-DISP (4:2).
020200     MOVE "/"         TO HL1-RUN-DATE-DISP (6:1).
020300     MOVE HL1-RUN-CCYY TO HL1-RUN-DATE-DISP (7:4).
020400     MOVE HEADING-LINE-1 TO PRINT-AREA.
020500     WRITE PRINT-AREA AFTER ADVANCING PAGE.
020600     MOVE HEADING-LINE-2 TO PRINT-AREA.
020700     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
020800     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
020900     MOVE HEADING-LINE-3 TO PRINT-AREA.
021000     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
021100     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
021200     MOVE +0 TO LINE-COUNT.
021300*
021400 300-PROCESS-ONE-BILL.
021500*
021600     PERFORM 400-DETERMINE-CUSTOMER-ID.
021700     PERFORM 550-PRINT-BILL-LINE.
021800     PERFORM 100-READ-BILL-HEADER.
021900*
022000 400-DETERMINE-CUSTOMER-ID.
022100*
022200     IF BH-COUNTER-SALE
022300         MOVE "N/A"           TO WS-CUST-DISPLAY
022400     ELSE
022500         MOVE BH-CUST-ID      TO WS-CUST-DISPLAY.
022600*
022700 550-PRINT-BILL-LINE.
022800*
022900     IF LINE-COUNT > LINES-ON-PAGE
023000         PERFORM 200-FORMAT-REPORT-HEADING.
023100     MOVE BH-BILL-SERIAL     TO DL-BILL-SERIAL.
023200     MOVE BH-DATETIME        TO WS-BILL-DATETIME.
023300     MOVE WS-DT-CCYYMMDD     TO DL-BILL-DATE.
023400     MOVE WS-DT-HHMMSS       TO DL-BILL-TIME.
023500     MOVE BH-TXN-TYPE        TO DL-TXN-TYPE.
023600     MOVE BH-SUBTOTAL        TO DL-SUBTOTAL.
023700     MOVE BH-DISCOUNT        TO DL-DISCOUNT.
023800     MOVE BH-TOTAL           TO DL-TOTAL.
023900     MOVE WS-CUST-DISPLAY    TO DL-CUST-ID.
024000     MOVE DETAIL-LINE TO PRINT-AREA.
024100     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
024200     ADD 1 TO LINE-COUNT.
024300     ADD 1 TO WS-TOTAL-BILLS.
024400     ADD BH-TOTAL TO WS-TOTAL-SALES.
024500*
024600 700-PRINT-REPORT-TOTALS.
024700*
024800     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
024900     MOVE WS-TOTAL-BILLS TO TBL-COUNT.
025000     MOVE TOTAL-BILLS-LINE TO PRINT-AREA.
025100     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
025200     MOVE WS-TOTAL-SALES TO TSL-AMOUNT.
025300     MOVE TOTAL-SALES-LINE TO PRINT-AREA.
025400     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
025500     WRITE PRINT-AREA FROM DASHED-LINE AFTER ADVANCING 1 LINE.
025600     MOVE FOOTER-LINE TO PRINT-AREA.
025700     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
