000100*****************************************************************
000200*  SYOS-BH001  BILL HEADER RECORD LAYOUT
000300*-----------------------------------------------------------------
000400*  ONE RECORD PER BILL, WRITTEN BY SAL2000 AS SALES ARE RUNG UP.
000500*  BILL-SERIAL IS ASSIGNED BY SAL2000 AS PREVIOUS-MAXIMUM-PLUS-1
000600*  AND IS UNIQUE ACROSS THE LIFE OF THE FILE.  BILHDR IS OPENED
000700*  EXTEND BY SAL2000 AND OPENED INPUT BY THE REPORT PROGRAMS.
000800*-----------------------------------------------------------------
000900*  92-06-08  JHP  ORIGINAL LAYOUT FOR COUNTER/ON-LINE BILLING.
001000*  99-01-12  DWH  Y2K -- BH-DATETIME EXPANDED FROM 9(12) (YYMMDD
001100*                 HHMMSS) TO 9(14) (YYYYMMDDHHMMSS). REQ 99-004.
001200*****************************************************************
001300 01  BILL-HEADER-RECORD.
001400     05  BH-BILL-SERIAL          PIC 9(07).
001500     05  BH-DATETIME             PIC 9(14).
001600     05  BH-TXN-TYPE             PIC X(07).
001700         88  BH-COUNTER-SALE          VALUE "COUNTER".
001800         88  BH-ONLINE-SALE            VALUE "ONLINE ".
001900     05  BH-CUST-ID              PIC X(15).
002000     05  BH-SUBTOTAL             PIC 9(09)V99.
002100     05  BH-DISCOUNT             PIC 9(09)V99.
002200     05  BH-TOTAL                PIC 9(09)V99.
002300     05  BH-CASH-TENDERED        PIC 9(09)V99.
002400     05  BH-CHANGE-DUE           PIC 9(09)V99.
002500     05  BH-ITEM-COUNT           PIC 9(03).
002600     05  FILLER                  PIC X(09).
